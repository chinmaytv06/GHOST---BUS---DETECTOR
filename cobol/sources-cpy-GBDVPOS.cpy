000100 * GBDVPOS.cpybk                                                          
000200      05 GBDVPOS-RECORD        PIC X(150).                                
000300      * I-O FORMAT:GBDVPOSR  FROM FILE GBDVPOS   OF LIBRARY GBDLIB        
000400      *                                                                   
000500      05 GBDVPOSR  REDEFINES GBDVPOS-RECORD.                              
000600      06 GBDVPOS-VEHICLE-ID       PIC X(20).                              
000700      *                        VEHICLE IDENTIFIER - UNIQUE PER BUS        
000800      06 GBDVPOS-ROUTE-ID         PIC X(10).                              
000900      *                        ROUTE IDENTIFIER - MAY BE BLANK            
001000      06 GBDVPOS-TRIP-ID          PIC X(20).                              
001100      *                        TRIP IDENTIFIER - MAY BE BLANK             
001200      06 GBDVPOS-LATITUDE         PIC S9(03)V9(06)                        
001300         SIGN IS LEADING SEPARATE CHARACTER.                              
001400      *                        DEGREES, RANGE -90 TO +90                  
001500      06 GBDVPOS-LONGITUDE        PIC S9(03)V9(06)                        
001600         SIGN IS LEADING SEPARATE CHARACTER.                              
001700      *                        DEGREES, RANGE -180 TO +180                
001800      06 GBDVPOS-SPEED            PIC S9(03)V9(02)                        
001900         SIGN IS LEADING SEPARATE CHARACTER.                              
002000      *                        METRES/SEC - NEGATIVE = SENSOR ERRO        
002100      06 GBDVPOS-BEARING          PIC 9(03).                              
002200      *                        COMPASS BEARING 000-360                    
002300      06 GBDVPOS-REPORT-TS        PIC 9(10).                              
002400      *                        OBSERVATION TIME - EPOCH SECONDS           
002500      *                        --- FIELDS BELOW SET BY GBDDET/GBDS        
002600      06 GBDVPOS-GHOST-SCORE      PIC 9(03).                              
002700      *                        GHOST SCORE 000-100                        
002800      06 GBDVPOS-IS-GHOST         PIC X(01).                              
002900      *                        'Y'/'N' - SCORE GREATER THAN 50            
003000      06 GBDVPOS-RULE-STALE       PIC X(01).                              
003100      *                        'Y'/'N' - STALE RULE TRIGGERED             
003200      06 GBDVPOS-RULE-STATIONARY  PIC X(01).                              
003300      *                        'Y'/'N' - STATIONARY RULE TRIGGERED        
003400      06 GBDVPOS-RULE-OFF-ROUTE   PIC X(01).                              
003500      *                        'Y'/'N' - OFF-ROUTE RULE TRIGGERED         
003600      06 GBDVPOS-RULE-SPEED-ANOM  PIC X(01).                              
003700      *                        'Y'/'N' - SPEED ANOMALY TRIGGERED          
003800      06 GBDVPOS-IS-RECURRING     PIC X(01).                              
003900      *                        'Y'/'N' - CURRENTLY RECURRING GHOST        
004000      06 GBDVPOS-DETECT-TS        PIC 9(10).                              
004100      *                        RUN TIME OF ANALYSIS - EPOCH SECOND        
004200      06 FILLER                   PIC X(42).                              
004300      *                        RESERVED FOR FUTURE RULE FLAGS             
