000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     GBDVAL.                                                  
000500 AUTHOR.         MATILDA WEE TL.                                          
000600 INSTALLATION.   GHOST BUS PROJECT - FLEET OPS SYSTEMS.                   
000700 DATE-WRITTEN.   10 JUL 1989.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       UNCLASSIFIED.                                            
001000*                                                                         
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE A VEHICLE            
001200*               POSITION'S LATITUDE/LONGITUDE BEFORE IT IS HANDED         
001300*               TO THE GBDDET RULE ENGINE.  CALLED FROM GBDMAIN ON        
001400*               PASS 1 (INGEST) AND FROM GBDMAIN'S F100 CLASSIFY          
001500*               PARAGRAPH ON PASS 2 (STATS-REPORTER).                     
001600*                                                                         
001700*================================================================*        
001800* HISTORY OF MODIFICATION:                                                
001900*================================================================*        
002000* GBD0006 - RWEBB   - 14/03/1989 - INITIAL VERSION - GHOST BUS   *        
002100*                      PROJECT PHASE 1.                                   
002200* GBD0029 - MFENN   - 19/06/1996 - Y2K READINESS REVIEW - NO     *        
002300*                      DATE FIELDS IN THIS MEMBER, NO ACTION.             
002400* GBD0071 - PCHANG  - 03/04/2008 - ALSO REJECT A COORDINATE THAT          
002500*                      WAS FLAGGED NON-NUMERIC BY THE CALLER -            
002600*                      REQ 6205.                                          
002700*-----------------------------------------------------------------        
002800* GBD0083 - PCHANG  - 09/02/2010 - REJECT-COUNT MOVED TO A                
002900*                      STANDALONE 77-LEVEL ITEM PER SHOP STANDARD         
003000*                      - NO LOGIC CHANGE - REQ 6322.                      
003100*-----------------------------------------------------------------        
003200 EJECT                                                                    
003300**********************                                                    
003400 ENVIRONMENT DIVISION.                                                    
003500**********************                                                    
003600 CONFIGURATION SECTION.                                                   
003700 SOURCE-COMPUTER.  IBM-AS400.                                             
003800 OBJECT-COMPUTER.  IBM-AS400.                                             
003900 SPECIAL-NAMES.  LOCAL-DATA IS LOCAL-DATA-AREA.                           
004000 EJECT                                                                    
004100***************                                                           
004200 DATA DIVISION.                                                           
004300***************                                                           
004400*************************                                                 
004500 WORKING-STORAGE SECTION.                                                 
004600*************************                                                 
004700 01  FILLER                          PIC X(24)        VALUE               
004800        "** PROGRAM GBDVAL   **".                                         
004900                                                                          
005000 01    WK-C-COMMON.                                                       
005100        COPY GBDCOM.                                                      
005200        05  FILLER                  PIC X(01).                            
005300                                                                          
005400 01  WK-N-VAL-LIMITS.                                                     
005500        05  WK-N-VAL-LAT-MAX        PIC S9(03)V9(06) COMP-3               
005600                                        VALUE 90.                         
005700        05  WK-N-VAL-LON-MAX        PIC S9(03)V9(06) COMP-3               
005800                                        VALUE 180.                        
005900        05  FILLER                  PIC X(01).                            
006000 01  WK-N-VAL-LIMITS-ALT REDEFINES WK-N-VAL-LIMITS.                       
006100        05  FILLER                  PIC X(10).                            
006200*                        RUN TOTAL OF RECORDS REJECTED BY THIS ROU        
006300*                        - KEPT OFF THE LIMITS GROUP, 77-LEVEL BEL        
006400*                        PER GBD0083.                                     
006500 77  WK-N-VAL-REJECT-COUNT   PIC S9(07) COMP VALUE ZERO.                  
006600                                                                          
006700 01  WK-N-VAL-ABS-WORK.                                                   
006800        05  WK-N-VAL-ABS-LAT        PIC S9(03)V9(06) COMP-3.              
006900        05  WK-N-VAL-ABS-LON        PIC S9(03)V9(06) COMP-3.              
007000        05  FILLER                  PIC X(01).                            
007100 01  WK-N-VAL-ABS-WORK-ALT REDEFINES WK-N-VAL-ABS-WORK.                   
007200        05  FILLER                  PIC X(09).                            
007300                                                                          
007400 01  WS-C-VAL-FLAGS.                                                      
007500        05  WS-C-VAL-LAT-OK         PIC X(01).                            
007600        05  WS-C-VAL-LON-OK         PIC X(01).                            
007700        05  FILLER                  PIC X(01).                            
007800 01  WS-C-VAL-FLAGS-ALT REDEFINES WS-C-VAL-FLAGS.                         
007900        05  FILLER                  PIC X(03).                            
008000                                                                          
008100*****************                                                         
008200 LINKAGE SECTION.                                                         
008300*****************                                                         
008400 COPY GBDVALL.                                                            
008500 EJECT                                                                    
008600********************************************                              
008700 PROCEDURE DIVISION USING WK-GBD-VALL.                                    
008800********************************************                              
008900 MAIN-MODULE.                                                             
009000     PERFORM A000-PROCESS-CALLED-ROUTINE                                  
009100        THRU A099-PROCESS-CALLED-ROUTINE-EX.                              
009200 GOBACK.                                                                  
009300                                                                          
009400*---------------------------------------------------------------*         
009500 A000-PROCESS-CALLED-ROUTINE.                                             
009600*---------------------------------------------------------------*         
009700     MOVE "N" TO WK-GBD-VALL-O-VALID.                                     
009800     MOVE "Y" TO WS-C-VAL-LAT-OK.                                         
009900     MOVE "Y" TO WS-C-VAL-LON-OK.                                         
010000                                                                          
010100     IF WK-GBD-VALL-I-LAT-NUMERIC NOT = "Y"                               
010200        MOVE "N" TO WS-C-VAL-LAT-OK                                       
010300        GO TO A090-SET-RESULT                                             
010400     END-IF.                                                              
010500     IF WK-GBD-VALL-I-LON-NUMERIC NOT = "Y"                               
010600        MOVE "N" TO WS-C-VAL-LON-OK                                       
010700        GO TO A090-SET-RESULT                                             
010800     END-IF.                                                              
010900                                                                          
011000     IF WK-GBD-VALL-I-LATITUDE < ZERO                                     
011100        COMPUTE WK-N-VAL-ABS-LAT = ZERO - WK-GBD-VALL-I-LATITUDE          
011200     ELSE                                                                 
011300        MOVE WK-GBD-VALL-I-LATITUDE TO WK-N-VAL-ABS-LAT                   
011400     END-IF.                                                              
011500     IF WK-GBD-VALL-I-LONGITUDE < ZERO                                    
011600        COMPUTE WK-N-VAL-ABS-LON = ZERO - WK-GBD-VALL-I-LONGITUDE         
011700     ELSE                                                                 
011800        MOVE WK-GBD-VALL-I-LONGITUDE TO WK-N-VAL-ABS-LON                  
011900     END-IF.                                                              
012000                                                                          
012100     IF WK-N-VAL-ABS-LAT > WK-N-VAL-LAT-MAX                               
012200        MOVE "N" TO WS-C-VAL-LAT-OK                                       
012300     END-IF.                                                              
012400     IF WK-N-VAL-ABS-LON > WK-N-VAL-LON-MAX                               
012500        MOVE "N" TO WS-C-VAL-LON-OK                                       
012600     END-IF.                                                              
012700                                                                          
012800 A090-SET-RESULT.                                                         
012900     IF WS-C-VAL-LAT-OK = "Y" AND WS-C-VAL-LON-OK = "Y"                   
013000        MOVE "Y" TO WK-GBD-VALL-O-VALID                                   
013100     ELSE                                                                 
013200        MOVE "N" TO WK-GBD-VALL-O-VALID                                   
013300        ADD 1 TO WK-N-VAL-REJECT-COUNT                                    
013400     END-IF.                                                              
013500 A099-PROCESS-CALLED-ROUTINE-EX.                                          
013600 EXIT.                                                                    
