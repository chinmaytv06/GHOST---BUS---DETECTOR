000100 * GBDHAVNL.cpybk                                                         
000200 * LINKAGE AREA BETWEEN THE CALLER AND THE GBDHAVN HAVERSINE UTILI        
000300 *----------------------------------------------------------------        
000400 * HISTORY OF MODIFICATION:                                               
000500 * GBD0025 RWEBB 14/03/1989 - INITIAL VERSION - GHOST BUS PROJECT         
000600 *----------------------------------------------------------------        
000700      01 WK-GBD-HAVNL.                                                    
000800          05 WK-GBD-HAVNL-INPUT.                                          
000900              10 WK-GBD-HAVNL-I-LAT1   PIC S9(03)V9(09) COMP-3.           
001000              10 WK-GBD-HAVNL-I-LON1   PIC S9(03)V9(09) COMP-3.           
001100              10 WK-GBD-HAVNL-I-LAT2   PIC S9(03)V9(09) COMP-3.           
001200              10 WK-GBD-HAVNL-I-LON2   PIC S9(03)V9(09) COMP-3.           
001300          05 WK-GBD-HAVNL-OUTPUT.                                         
001400              10 WK-GBD-HAVNL-O-DIST-KM  PIC 9(05)V9(06) COMP-3.          
001500 *                        GREAT-CIRCLE DISTANCE, KILOMETRES               
001600         05 FILLER                  PIC X(01).                            
