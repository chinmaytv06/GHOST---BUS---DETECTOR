000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     GBDHAVN.                                                 
000500 AUTHOR.         R WEBB.                                                  
000600 INSTALLATION.   GHOST BUS PROJECT - FLEET OPS SYSTEMS.                   
000700 DATE-WRITTEN.   14 MAR 1989.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       UNCLASSIFIED.                                            
001000*                                                                         
001100*DESCRIPTION :  CALLED ROUTINE - GREAT-CIRCLE (HAVERSINE) DISTANCE        
001200*               BETWEEN TWO LATITUDE/LONGITUDE POINTS, IN KM.             
001300*NOTE        :  NO FUNCTION SIN/COS/SQRT/ATAN ON THIS COMPILER -          
001400*               EACH IS BUILT FROM A TAYLOR/NEWTON SERIES BELOW.          
001500*                                                                         
001600*================================================================*        
001700* HISTORY OF MODIFICATION:                                                
001800*================================================================*        
001900* GBD0004 - RWEBB   - 14/03/1989 - INITIAL VERSION - GHOST BUS   *        
002000*                      PROJECT PHASE 1 - CALLED FROM GBDDET.     *        
002100* GBD0016 - LKERN    - 02/11/1991 - RAISED SERIES TERM COUNT FROM*        
002200*                      8 TO 12 - ROUNDING COMPLAINTS ON LONG-HAUL*        
002300*                      ROUTES - REQ 4471.                                 
002400* GBD0029 - MFENN    - 19/06/1996 - Y2K READINESS REVIEW - NO    *        
002500*                      DATE FIELDS IN THIS MEMBER, NO ACTION.    *        
002600* GBD0044 - DORTIZ   - 11/03/1999 - WIDENED WK-N-SER-FACT TO     *        
002700*                      PREVENT OVERFLOW ON THE 7TH ATAN TERM -   *        
002800*                      REQ 5644 (Y2K REMEDIATION RIDE-ALONG).    *        
002900* GBD0067 - HALVEZ   - 02/09/2007 - ADDED ARGUMENT-REDUCTION     *        
003000*                      BRANCH TO D400-ARC-TANGENT FOR RATIOS              
003100*                      GREATER THAN 1 - REQ 6102.                         
003200* GBD0084 - PCHANG   - 09/02/2010 - SQUARE-ROOT ITERATION COUNTER*        
003300*                      MOVED TO A STANDALONE 77-LEVEL ITEM PER            
003400*                      SHOP STANDARD - NO LOGIC CHANGE - REQ 6322.        
003500*-----------------------------------------------------------------        
003600 EJECT                                                                    
003700**********************                                                    
003800 ENVIRONMENT DIVISION.                                                    
003900**********************                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SOURCE-COMPUTER. IBM-AS400.                                              
004200 OBJECT-COMPUTER. IBM-AS400.                                              
004300 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA                             
004400        CLASS GBD-NUMERIC-CLASS IS "0" THRU "9".                          
004500 EJECT                                                                    
004600***************                                                           
004700 DATA DIVISION.                                                           
004800***************                                                           
004900*************************                                                 
005000 WORKING-STORAGE SECTION.                                                 
005100*************************                                                 
005200 01  FILLER                  PIC X(24) VALUE                              
005300        "** PROGRAM GBDHAVN **".                                          
005400                                                                          
005500 01  WK-C-COMMON.                                                         
005600        COPY GBDCOM.                                                      
005700        05  FILLER                PIC X(01).                              
005800                                                                          
005900 01  WK-N-MATH-WORK.                                                      
006000        05  WK-N-RAD-LAT1         PIC S9(03)V9(09) COMP-3.                
006100        05  WK-N-RAD-LAT2         PIC S9(03)V9(09) COMP-3.                
006200        05  WK-N-RAD-LON1         PIC S9(03)V9(09) COMP-3.                
006300        05  WK-N-RAD-LON2         PIC S9(03)V9(09) COMP-3.                
006400        05  WK-N-DLAT             PIC S9(03)V9(09) COMP-3.                
006500        05  WK-N-DLON             PIC S9(03)V9(09) COMP-3.                
006600        05  WK-N-SIN-HALF-DLAT    PIC S9(03)V9(09) COMP-3.                
006700        05  WK-N-SIN-HALF-DLON    PIC S9(03)V9(09) COMP-3.                
006800        05  WK-N-COS-LAT1         PIC S9(03)V9(09) COMP-3.                
006900        05  WK-N-COS-LAT2         PIC S9(03)V9(09) COMP-3.                
007000        05  WK-N-A-VALUE          PIC S9(03)V9(09) COMP-3.                
007100        05  WK-N-ONE-MINUS-A      PIC S9(03)V9(09) COMP-3.                
007200        05  WK-N-SQRT-A           PIC S9(03)V9(09) COMP-3.                
007300        05  WK-N-SQRT-1-MINUS-A   PIC S9(03)V9(09) COMP-3.                
007400        05  WK-N-C-VALUE          PIC S9(03)V9(09) COMP-3.                
007500        05  FILLER                PIC X(01).                              
007600 01  WK-N-MATH-WORK-X REDEFINES WK-N-MATH-WORK.                           
007700        05  FILLER                PIC X(69).                              
007800                                                                          
007900 01  WK-N-SERIES-WORK.                                                    
008000        05  WK-N-SER-X            PIC S9(03)V9(09) COMP-3.                
008100        05  WK-N-SER-XSQ          PIC S9(03)V9(09) COMP-3.                
008200        05  WK-N-SER-TERM         PIC S9(05)V9(09) COMP-3.                
008300        05  WK-N-SER-RESULT       PIC S9(03)V9(09) COMP-3.                
008400        05  WK-N-SER-XPOWER       PIC S9(05)V9(09) COMP-3.                
008500        05  WK-N-SER-FACT         PIC S9(09) COMP.                        
008600        05  WK-N-SER-N            PIC S9(03) COMP VALUE ZERO.             
008700        05  WK-N-SER-MAXN         PIC S9(03) COMP VALUE 12.               
008800        05  WK-N-SER-SIGN         PIC S9(01) COMP VALUE 1.                
008900        05  FILLER                PIC X(01).                              
009000 01  WK-N-SERIES-WORK-ALT REDEFINES WK-N-SERIES-WORK.                     
009100        05  FILLER                PIC X(40).                              
009200                                                                          
009300 01  WK-N-SQRT-WORK.                                                      
009400        05  WK-N-SQRT-ARG         PIC S9(03)V9(09) COMP-3.                
009500        05  WK-N-SQRT-GUESS       PIC S9(03)V9(09) COMP-3.                
009600        05  WK-N-SQRT-PREV        PIC S9(03)V9(09) COMP-3.                
009700        05  WK-N-SQRT-MAXITER     PIC S9(03) COMP VALUE 15.               
009800        05  FILLER                PIC X(01).                              
009900 01  WK-N-SQRT-WORK-ALT REDEFINES WK-N-SQRT-WORK.                         
010000        05  FILLER                PIC X(16).                              
010100*                        NEWTON'S-METHOD ITERATION COUNT FOR B300         
010200*                        KEPT OFF THIS GROUP, 77-LEVEL BELOW, GBD0        
010300 77  WK-N-SQRT-ITER        PIC S9(03) COMP VALUE ZERO.                    
010400                                                                          
010500 01  WK-N-ATAN-WORK.                                                      
010600        05  WK-N-ATAN-Y           PIC S9(03)V9(09) COMP-3.                
010700        05  WK-N-ATAN-X           PIC S9(03)V9(09) COMP-3.                
010800        05  WK-N-ATAN-RATIO       PIC S9(03)V9(09) COMP-3.                
010900        05  WK-N-ATAN-RESULT      PIC S9(03)V9(09) COMP-3.                
011000        05  WK-N-ATAN-REDUCED     PIC X(01) VALUE "N".                    
011100        05  FILLER                PIC X(01).                              
011200                                                                          
011300 LINKAGE SECTION.                                                         
011400****************                                                          
011500        COPY GBDHAVNL.                                                    
011600                                                                          
011700 EJECT                                                                    
011800****************************************                                  
011900 PROCEDURE DIVISION USING WK-GBD-HAVNL.                                   
012000****************************************                                  
012100 MAIN-MODULE.                                                             
012200     PERFORM A000-PROCESS-CALLED-ROUTINE                                  
012300        THRU A099-PROCESS-CALLED-ROUTINE-EX.                              
012400 GOBACK.                                                                  
012500                                                                          
012600*-----------------------------------------------------------------        
012700*                                                                         
012800 A000-PROCESS-CALLED-ROUTINE.                                             
012900*-----------------------------------------------------------------        
013000*                                                                         
013100     MOVE WK-GBD-HAVNL-I-LAT1 TO WK-N-RAD-LAT1.                           
013200     MOVE WK-GBD-HAVNL-I-LAT2 TO WK-N-RAD-LAT2.                           
013300     MOVE WK-GBD-HAVNL-I-LON1 TO WK-N-RAD-LON1.                           
013400     MOVE WK-GBD-HAVNL-I-LON2 TO WK-N-RAD-LON2.                           
013500     MULTIPLY WK-N-RAD-LAT1 BY WK-C-GBD-DEG-TO-RAD                        
013600        GIVING WK-N-RAD-LAT1.                                             
013700     MULTIPLY WK-N-RAD-LAT2 BY WK-C-GBD-DEG-TO-RAD                        
013800        GIVING WK-N-RAD-LAT2.                                             
013900     MULTIPLY WK-N-RAD-LON1 BY WK-C-GBD-DEG-TO-RAD                        
014000        GIVING WK-N-RAD-LON1.                                             
014100     MULTIPLY WK-N-RAD-LON2 BY WK-C-GBD-DEG-TO-RAD                        
014200        GIVING WK-N-RAD-LON2.                                             
014300                                                                          
014400     SUBTRACT WK-N-RAD-LAT1 FROM WK-N-RAD-LAT2 GIVING WK-N-DLAT.          
014500     SUBTRACT WK-N-RAD-LON1 FROM WK-N-RAD-LON2 GIVING WK-N-DLON.          
014600                                                                          
014700     DIVIDE WK-N-DLAT BY 2 GIVING WK-N-SER-X.                             
014800     PERFORM B100-SINE-SERIES THRU B199-SINE-SERIES-EX.                   
014900     MOVE WK-N-SER-RESULT TO WK-N-SIN-HALF-DLAT.                          
015000                                                                          
015100     DIVIDE WK-N-DLON BY 2 GIVING WK-N-SER-X.                             
015200     PERFORM B100-SINE-SERIES THRU B199-SINE-SERIES-EX.                   
015300     MOVE WK-N-SER-RESULT TO WK-N-SIN-HALF-DLON.                          
015400                                                                          
015500     MOVE WK-N-RAD-LAT1 TO WK-N-SER-X.                                    
015600     PERFORM B200-COSINE-SERIES THRU B299-COSINE-SERIES-EX.               
015700     MOVE WK-N-SER-RESULT TO WK-N-COS-LAT1.                               
015800                                                                          
015900     MOVE WK-N-RAD-LAT2 TO WK-N-SER-X.                                    
016000     PERFORM B200-COSINE-SERIES THRU B299-COSINE-SERIES-EX.               
016100     MOVE WK-N-SER-RESULT TO WK-N-COS-LAT2.                               
016200                                                                          
016300     COMPUTE WK-N-A-VALUE =                                               
016400        (WK-N-SIN-HALF-DLAT * WK-N-SIN-HALF-DLAT)                         
016500        + (WK-N-COS-LAT1 * WK-N-COS-LAT2                                  
016600           * WK-N-SIN-HALF-DLON * WK-N-SIN-HALF-DLON).                    
016700                                                                          
016800     IF WK-N-A-VALUE < ZERO                                               
016900        MOVE ZERO TO WK-N-A-VALUE                                         
017000     END-IF.                                                              
017100     IF WK-N-A-VALUE > 1                                                  
017200        MOVE 1 TO WK-N-A-VALUE                                            
017300     END-IF.                                                              
017400     SUBTRACT WK-N-A-VALUE FROM 1 GIVING WK-N-ONE-MINUS-A.                
017500                                                                          
017600     MOVE WK-N-A-VALUE TO WK-N-SQRT-ARG.                                  
017700     PERFORM B300-SQUARE-ROOT THRU B399-SQUARE-ROOT-EX.                   
017800     MOVE WK-N-SQRT-GUESS TO WK-N-SQRT-A.                                 
017900                                                                          
018000     MOVE WK-N-ONE-MINUS-A TO WK-N-SQRT-ARG.                              
018100     PERFORM B300-SQUARE-ROOT THRU B399-SQUARE-ROOT-EX.                   
018200     MOVE WK-N-SQRT-GUESS TO WK-N-SQRT-1-MINUS-A.                         
018300                                                                          
018400     MOVE WK-N-SQRT-A TO WK-N-ATAN-Y.                                     
018500     MOVE WK-N-SQRT-1-MINUS-A TO WK-N-ATAN-X.                             
018600     PERFORM B400-ARC-TANGENT THRU B499-ARC-TANGENT-EX.                   
018700                                                                          
018800     MULTIPLY WK-N-ATAN-RESULT BY 2 GIVING WK-N-C-VALUE.                  
018900     MULTIPLY WK-N-C-VALUE BY WK-C-GBD-EARTH-RADKM                        
019000        GIVING WK-GBD-HAVNL-O-DIST-KM.                                    
019100 A099-PROCESS-CALLED-ROUTINE-EX.                                          
019200 EXIT.                                                                    
019300*-----------------------------------------------------------------        
019400*    SIN(X) BY TAYLOR SERIES - X IN RADIANS, |X| LESS THAN PI/2.          
019500*-----------------------------------------------------------------        
019600 B100-SINE-SERIES.                                                        
019700     MOVE WK-N-SER-X TO WK-N-SER-RESULT.                                  
019800     MOVE WK-N-SER-X TO WK-N-SER-XPOWER.                                  
019900     MULTIPLY WK-N-SER-X BY WK-N-SER-X GIVING WK-N-SER-XSQ.               
020000     MOVE 1 TO WK-N-SER-FACT.                                             
020100     MOVE -1 TO WK-N-SER-SIGN.                                            
020200     MOVE 2 TO WK-N-SER-N.                                                
020300     PERFORM B150-SINE-TERM THRU B159-SINE-TERM-EX                        
020400        UNTIL WK-N-SER-N > WK-N-SER-MAXN.                                 
020500 B199-SINE-SERIES-EX.                                                     
020600 EXIT.                                                                    
020700*                                                                         
020800 B150-SINE-TERM.                                                          
020900     MULTIPLY WK-N-SER-XPOWER BY WK-N-SER-XSQ GIVING WK-N-SER-XPOW        
021000     MULTIPLY WK-N-SER-FACT BY WK-N-SER-N GIVING WK-N-SER-FACT.           
021100     ADD 1 TO WK-N-SER-N.                                                 
021200     MULTIPLY WK-N-SER-FACT BY WK-N-SER-N GIVING WK-N-SER-FACT.           
021300     DIVIDE WK-N-SER-XPOWER BY WK-N-SER-FACT GIVING WK-N-SER-TERM.        
021400     IF WK-N-SER-SIGN = -1                                                
021500        SUBTRACT WK-N-SER-TERM FROM WK-N-SER-RESULT                       
021600     ELSE                                                                 
021700        ADD WK-N-SER-TERM TO WK-N-SER-RESULT                              
021800     END-IF.                                                              
021900     MULTIPLY WK-N-SER-SIGN BY -1 GIVING WK-N-SER-SIGN.                   
022000     ADD 2 TO WK-N-SER-N.                                                 
022100 B159-SINE-TERM-EX.                                                       
022200 EXIT.                                                                    
022300*-----------------------------------------------------------------        
022400*    COS(X) BY TAYLOR SERIES - X IN RADIANS, |X| LESS THAN PI/2.          
022500*-----------------------------------------------------------------        
022600 B200-COSINE-SERIES.                                                      
022700     MOVE 1 TO WK-N-SER-RESULT.                                           
022800     MOVE 1 TO WK-N-SER-XPOWER.                                           
022900     MULTIPLY WK-N-SER-X BY WK-N-SER-X GIVING WK-N-SER-XSQ.               
023000     MOVE 1 TO WK-N-SER-FACT.                                             
023100     MOVE -1 TO WK-N-SER-SIGN.                                            
023200     MOVE 1 TO WK-N-SER-N.                                                
023300     PERFORM B250-COSINE-TERM THRU B259-COSINE-TERM-EX                    
023400        UNTIL WK-N-SER-N > WK-N-SER-MAXN.                                 
023500 B299-COSINE-SERIES-EX.                                                   
023600 EXIT.                                                                    
023700*                                                                         
023800 B250-COSINE-TERM.                                                        
023900     MULTIPLY WK-N-SER-XPOWER BY WK-N-SER-XSQ GIVING WK-N-SER-XPOW        
024000     MULTIPLY WK-N-SER-FACT BY WK-N-SER-N GIVING WK-N-SER-FACT.           
024100     ADD 1 TO WK-N-SER-N.                                                 
024200     MULTIPLY WK-N-SER-FACT BY WK-N-SER-N GIVING WK-N-SER-FACT.           
024300     DIVIDE WK-N-SER-XPOWER BY WK-N-SER-FACT GIVING WK-N-SER-TERM.        
024400     IF WK-N-SER-SIGN = -1                                                
024500        SUBTRACT WK-N-SER-TERM FROM WK-N-SER-RESULT                       
024600     ELSE                                                                 
024700        ADD WK-N-SER-TERM TO WK-N-SER-RESULT                              
024800     END-IF.                                                              
024900     MULTIPLY WK-N-SER-SIGN BY -1 GIVING WK-N-SER-SIGN.                   
025000     ADD 2 TO WK-N-SER-N.                                                 
025100 B259-COSINE-TERM-EX.                                                     
025200 EXIT.                                                                    
025300*-----------------------------------------------------------------        
025400*    SQRT(X) BY NEWTON-RAPHSON ITERATION - X NON-NEGATIVE.                
025500*-----------------------------------------------------------------        
025600 B300-SQUARE-ROOT.                                                        
025700     IF WK-N-SQRT-ARG = ZERO                                              
025800        MOVE ZERO TO WK-N-SQRT-GUESS                                      
025900        GO TO B399-SQUARE-ROOT-EX                                         
026000     END-IF.                                                              
026100     MOVE WK-N-SQRT-ARG TO WK-N-SQRT-GUESS.                               
026200     MOVE ZERO TO WK-N-SQRT-ITER.                                         
026300     PERFORM B350-SQUARE-ROOT-STEP THRU B359-SQUARE-ROOT-STEP-EX          
026400        UNTIL WK-N-SQRT-ITER > WK-N-SQRT-MAXITER.                         
026500 B399-SQUARE-ROOT-EX.                                                     
026600 EXIT.                                                                    
026700*                                                                         
026800 B350-SQUARE-ROOT-STEP.                                                   
026900     MOVE WK-N-SQRT-GUESS TO WK-N-SQRT-PREV.                              
027000     DIVIDE WK-N-SQRT-ARG BY WK-N-SQRT-PREV GIVING WK-N-SQRT-GUESS        
027100     ADD WK-N-SQRT-PREV TO WK-N-SQRT-GUESS.                               
027200     DIVIDE WK-N-SQRT-GUESS BY 2 GIVING WK-N-SQRT-GUESS.                  
027300     ADD 1 TO WK-N-SQRT-ITER.                                             
027400 B359-SQUARE-ROOT-STEP-EX.                                                
027500 EXIT.                                                                    
027600*-----------------------------------------------------------------        
027700*    ATAN2(Y,X) FOR Y,X NON-NEGATIVE (HAVERSINE'S FINAL ANGLE IS          
027800*    ALWAYS IN THE FIRST QUADRANT) - REDUCES RATIOS OVER 1 VIA            
027900*    ATAN(T) = PI/2 - ATAN(1/T).                                          
028000*-----------------------------------------------------------------        
028100 B400-ARC-TANGENT.                                                        
028200     MOVE "N" TO WK-N-ATAN-REDUCED.                                       
028300     IF WK-N-ATAN-X = ZERO                                                
028400        MOVE WK-C-GBD-PI TO WK-N-ATAN-RESULT                              
028500        DIVIDE WK-N-ATAN-RESULT BY 2 GIVING WK-N-ATAN-RESULT              
028600        GO TO B499-ARC-TANGENT-EX                                         
028700     END-IF.                                                              
028800     DIVIDE WK-N-ATAN-Y BY WK-N-ATAN-X GIVING WK-N-ATAN-RATIO.            
028900     IF WK-N-ATAN-RATIO > 1                                               
029000        DIVIDE 1 BY WK-N-ATAN-RATIO GIVING WK-N-ATAN-RATIO                
029100        MOVE "Y" TO WK-N-ATAN-REDUCED                                     
029200     END-IF.                                                              
029300     MOVE WK-N-ATAN-RATIO TO WK-N-SER-X.                                  
029400     PERFORM B450-ARC-TANGENT-SERIES                                      
029500        THRU B459-ARC-TANGENT-SERIES-EX.                                  
029600     IF WK-N-ATAN-REDUCED = "Y"                                           
029700        DIVIDE WK-C-GBD-PI BY 2 GIVING WK-N-ATAN-RESULT                   
029800        SUBTRACT WK-N-SER-RESULT FROM WK-N-ATAN-RESULT                    
029900     ELSE                                                                 
030000        MOVE WK-N-SER-RESULT TO WK-N-ATAN-RESULT                          
030100     END-IF.                                                              
030200 B499-ARC-TANGENT-EX.                                                     
030300 EXIT.                                                                    
030400*                                                                         
030500 B450-ARC-TANGENT-SERIES.                                                 
030600     MOVE WK-N-SER-X TO WK-N-SER-RESULT.                                  
030700     MOVE WK-N-SER-X TO WK-N-SER-XPOWER.                                  
030800     MULTIPLY WK-N-SER-X BY WK-N-SER-X GIVING WK-N-SER-XSQ.               
030900     MOVE -1 TO WK-N-SER-SIGN.                                            
031000     MOVE 3 TO WK-N-SER-N.                                                
031100     PERFORM B455-ARC-TANGENT-TERM THRU B459-ARC-TANGENT-TERM-EX          
031200        UNTIL WK-N-SER-N > 29.                                            
031300 B459-ARC-TANGENT-SERIES-EX.                                              
031400 EXIT.                                                                    
031500*                                                                         
031600 B455-ARC-TANGENT-TERM.                                                   
031700     MULTIPLY WK-N-SER-XPOWER BY WK-N-SER-XSQ GIVING WK-N-SER-XPOW        
031800     DIVIDE WK-N-SER-XPOWER BY WK-N-SER-N GIVING WK-N-SER-TERM.           
031900     IF WK-N-SER-SIGN = -1                                                
032000        SUBTRACT WK-N-SER-TERM FROM WK-N-SER-RESULT                       
032100     ELSE                                                                 
032200        ADD WK-N-SER-TERM TO WK-N-SER-RESULT                              
032300     END-IF.                                                              
032400     MULTIPLY WK-N-SER-SIGN BY -1 GIVING WK-N-SER-SIGN.                   
032500     ADD 2 TO WK-N-SER-N.                                                 
032600 B459-ARC-TANGENT-TERM-EX.                                                
032700 EXIT.                                                                    
