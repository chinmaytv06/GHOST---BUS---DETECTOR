000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     GBDMAIN.                                                 
000500 AUTHOR.         RWEBB.                                                   
000600 INSTALLATION.   GHOST BUS PROJECT - FLEET OPS SYSTEMS.                   
000700 DATE-WRITTEN.   20 JUL 1989.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       UNCLASSIFIED.                                            
001000*                                                                         
001100*DESCRIPTION :  MAIN BATCH DRIVER FOR THE GHOST BUS DETECTION RUN.        
001200*               PASS 1 READS VEHICLE-POSITIONS-IN, CALLS GBDVAL TO        
001300*               VALIDATE EACH OBSERVATION'S COORDINATES, CALLS GBD        
001400*               TO SCORE IT AGAINST THE RULE ENGINE, THEN CALLS GB        
001500*               TO WRITE THE SCORED RECORD AND MAINTAIN THE RECURR        
001600*               GHOST MASTER.  PASS 2 RE-READS THE SCORED OUTPUT,         
001700*               CLASSIFIES THE FLEET INTO GHOST/MONITORING/NORMAL         
001800*               PRINTS THE GHOST BUS STATISTICS REPORT.                   
001900*================================================================*        
002000* HISTORY OF MODIFICATION:                                                
002100*================================================================*        
002200* GBD0004 - RWEBB   - 20/07/1989 - INITIAL VERSION - GHOST BUS   *        
002300*                      PROJECT PHASE 1.  PASS 1 ONLY - WRITES    *        
002400*                      SCORED RECORDS, NO STATISTICS REPORT YET. *        
002500* GBD0032 - MFENN   - 19/06/1996 - Y2K READINESS REVIEW - RUN    *        
002600*                      TIMESTAMP IS EPOCH SECONDS THROUGHOUT, NO *        
002700*                      2-DIGIT YEAR FIELDS IN THIS MEMBER.                
002800* GBD0050 - LKERN   - 14/02/2001 - PASS 2 STATS-REPORTER ADDED - *        
002900*                      REOPENS SCORED-POSITIONS-OUT INPUT AFTER  *        
003000*                      PASS 1, CLASSIFIES AND PRINTS GBD-STATS-  *        
003100*                      REPORT - REQ 4822.                                 
003200* GBD0065 - PCHANG  - 15/11/2004 - GBDSTG IS NOW CALLED WITH A   *        
003300*                      FUNCTION CODE ("WRIT"/"TERM") SO THIS     *        
003400*                      MEMBER NO LONGER OPENS OR CLOSES GBDVPOS  *        
003500*                      OR GBDRGHM ITSELF ON PASS 1 - REQ 5901.   *        
003600* GBD0076 - HALVEZ  - 11/05/2009 - RUN TIMESTAMP IS NOW STAMPED  *        
003700*                      ONCE AT THE TOP OF THE RUN BY A SINGLE    *        
003800*                      CALL TO GBDEPOC, NOT RECOMPUTED PER       *        
003900*                      RECORD - REQ 6310.                                 
004000* GBD0087 - PCHANG  - 09/02/2010 - C100/F100 NOW TEST THE RAW    *        
004100*                      LATITUDE/LONGITUDE BYTES FOR NUMERIC      *        
004200*                      CONTENT BEFORE CALLING GBDVAL, INSTEAD OF *        
004300*                      ALWAYS PASSING "Y" - A CORRUPTED FIELD WAS         
004400*                      NEVER ACTUALLY BEING REJECTED - REQ 6330. *        
004500* GBD0088 - PCHANG  - 09/02/2010 - RUN TIMESTAMP MOVED TO A      *        
004600*                      STANDALONE 77-LEVEL ITEM PER SHOP         *        
004700*                      STANDARD - NO LOGIC CHANGE - REQ 6322.    *        
004800* GBD0090 - PCHANG  - 16/08/2010 - GBDVIN/GBDVPOS/GBDRPT FDs NOW *        
004900*                      READ LABEL RECORDS ARE OMITTED WITH A     *        
005000*                      DATA RECORD IS CLAUSE, MATCHING THE SHOP'S         
005100*                      SEQUENTIAL-FILE STANDARD - NO LOGIC       *        
005200*                      CHANGE - REQ 6341.                                 
005300*-----------------------------------------------------------------        
005400 EJECT                                                                    
005500**********************                                                    
005600 ENVIRONMENT DIVISION.                                                    
005700**********************                                                    
005800 CONFIGURATION SECTION.                                                   
005900 SOURCE-COMPUTER.  IBM-AS400.                                             
006000 OBJECT-COMPUTER.  IBM-AS400.                                             
006100 SPECIAL-NAMES.  LOCAL-DATA IS LOCAL-DATA-AREA                            
006200                 C01 IS TOP-OF-FORM.                                      
006300 INPUT-OUTPUT SECTION.                                                    
006400 FILE-CONTROL.                                                            
006500     SELECT GBDVIN  ASSIGN TO DATABASE-GBDVIN                             
006600            ORGANIZATION IS SEQUENTIAL                                    
006700            FILE STATUS IS WK-C-FILE-STATUS.                              
006800     SELECT GBDVPOS ASSIGN TO DATABASE-GBDVPOS                            
006900            ORGANIZATION IS SEQUENTIAL                                    
007000            FILE STATUS IS WK-C-FILE-STATUS.                              
007100     SELECT GBDRPT  ASSIGN TO DATABASE-GBDRPT                             
007200            ORGANIZATION IS SEQUENTIAL                                    
007300            FILE STATUS IS WK-C-FILE-STATUS.                              
007400 EJECT                                                                    
007500***************                                                           
007600 DATA DIVISION.                                                           
007700***************                                                           
007800 FILE SECTION.                                                            
007900 FD  GBDVIN                                                               
008000     LABEL RECORDS ARE OMITTED                                            
008100     DATA RECORD IS WK-C-GBDVIN.                                          
008200 01  WK-C-GBDVIN.                                                         
008300     COPY GBDVIN.                                                         
008400 FD  GBDVPOS                                                              
008500     LABEL RECORDS ARE OMITTED                                            
008600     DATA RECORD IS WK-C-GBDVOUT.                                         
008700 01  WK-C-GBDVOUT.                                                        
008800     COPY GBDVPOS.                                                        
008900 FD  GBDRPT                                                               
009000     LABEL RECORDS ARE OMITTED                                            
009100     DATA RECORD IS WK-C-GBDRPT.                                          
009200 01  WK-C-GBDRPT               PIC X(80).                                 
009300*************************                                                 
009400 WORKING-STORAGE SECTION.                                                 
009500*************************                                                 
009600 01  FILLER                          PIC X(24)        VALUE               
009700        "** PROGRAM GBDMAIN  **".                                         
009800                                                                          
009900 01    WK-C-COMMON.                                                       
010000        COPY GBDCOM.                                                      
010100        05  FILLER                  PIC X(01).                            
010200                                                                          
010300 01    WK-GBD-RPT.                                                        
010400        COPY GBDRPTL.                                                     
010500        05  FILLER                  PIC X(01).                            
010600                                                                          
010700*                        CALL INTERFACE AREAS - THESE HOLD THE DAT        
010800*                        PASSED BY REFERENCE TO EACH CALLED ROUTIN        
010900*                        GBDMAIN OWNS THE STORAGE; THE CALLED MEMB        
011000*                        LINKAGE SECTION MERELY ADDRESSES IT.             
011100 01    WK-GBD-VALL.                                                       
011200        COPY GBDVALL.                                                     
011300 01    WK-GBD-DETL.                                                       
011400        COPY GBDDETL.                                                     
011500 01    WK-GBD-STGL.                                                       
011600        COPY GBDSTGL.                                                     
011700 01    WK-GBD-EPOCL.                                                      
011800        COPY GBDEPOCL.                                                    
011900                                                                          
012000 01  WS-C-MAIN-SWITCHES.                                                  
012100        05  WS-C-MAIN-EOF-IN        PIC X(01) VALUE "N".                  
012200        05  WS-C-MAIN-EOF-OUT       PIC X(01) VALUE "N".                  
012300        05  WS-C-MAIN-REC-VALID     PIC X(01) VALUE "Y".                  
012400        05  FILLER                  PIC X(01).                            
012500 01  WS-C-MAIN-SWITCHES-ALT REDEFINES WS-C-MAIN-SWITCHES.                 
012600        05  FILLER                  PIC X(04).                            
012700                                                                          
012800 01  WK-N-MAIN-COUNTS.                                                    
012900        05  WK-N-MAIN-REJECT-PASS1  PIC S9(05) COMP VALUE ZERO.           
013000        05  WK-N-MAIN-REJECT-PASS2  PIC S9(05) COMP VALUE ZERO.           
013100        05  WK-N-MAIN-TOTAL         PIC S9(05) COMP VALUE ZERO.           
013200        05  WK-N-MAIN-GHOSTS        PIC S9(05) COMP VALUE ZERO.           
013300        05  WK-N-MAIN-MONITORING    PIC S9(05) COMP VALUE ZERO.           
013400        05  WK-N-MAIN-NORMAL        PIC S9(05) COMP VALUE ZERO.           
013500        05  WK-N-MAIN-RECURRING     PIC S9(05) COMP VALUE ZERO.           
013600        05  FILLER                  PIC X(01).                            
013700 01  WK-N-MAIN-COUNTS-ALT REDEFINES WK-N-MAIN-COUNTS.                     
013800        05  FILLER                  PIC X(29).                            
013900                                                                          
014000 01  WK-N-MAIN-PCT-WORK.                                                  
014100        05  WK-N-MAIN-PCT           PIC 9(03)V9(02) COMP-3 VALUE Z        
014200        05  FILLER                  PIC X(01).                            
014300                                                                          
014400 01  WK-D-MAIN-RUNDATE.                                                   
014500        05  WK-D-MAIN-RD-YEAR       PIC 9(04).                            
014600        05  WK-D-MAIN-RD-MONTH      PIC 9(02).                            
014700        05  WK-D-MAIN-RD-DAY        PIC 9(02).                            
014800        05  WK-D-MAIN-RD-HOUR       PIC 9(02).                            
014900        05  WK-D-MAIN-RD-MINUTE     PIC 9(02).                            
015000        05  WK-D-MAIN-RD-SECOND     PIC 9(02).                            
015100        05  FILLER                  PIC X(01).                            
015200 01  WK-D-MAIN-RUNDATE-ALT REDEFINES WK-D-MAIN-RUNDATE.                   
015300        05  FILLER                  PIC X(15).                            
015400                                                                          
015500 01  WK-D-MAIN-SYSDATE.                                                   
015600        05  WK-D-MAIN-SD-YY          PIC 9(02).                           
015700        05  WK-D-MAIN-SD-MM          PIC 9(02).                           
015800        05  WK-D-MAIN-SD-DD          PIC 9(02).                           
015900 01  WK-D-MAIN-SYSTIME.                                                   
016000        05  WK-D-MAIN-ST-HH          PIC 9(02).                           
016100        05  WK-D-MAIN-ST-MIN         PIC 9(02).                           
016200        05  WK-D-MAIN-ST-SEC         PIC 9(02).                           
016300        05  FILLER                   PIC X(04).                           
016400                                                                          
016500*                                                                         
016600*                        RUN TIMESTAMP - SET ONCE FOR THE WHOLE RU        
016700 77  WK-N-MAIN-RUN-TS                PIC 9(10).                           
016800                                                                          
016900*****************                                                         
017000 LINKAGE SECTION.                                                         
017100*****************                                                         
017200* NONE - GBDMAIN IS THE TOP-LEVEL BATCH DRIVER, NOT A CALLED MEMBE        
017300 EJECT                                                                    
017400********************************************                              
017500 PROCEDURE DIVISION.                                                      
017600********************************************                              
017700 MAIN-MODULE.                                                             
017800     PERFORM A000-OPEN-FILES                                              
017900        THRU A099-OPEN-FILES-EX.                                          
018000     PERFORM B000-COMPUTE-RUN-TIMESTAMP                                   
018100        THRU B099-COMPUTE-RUN-TIMESTAMP-EX.                               
018200     PERFORM C000-INGEST-LOOP                                             
018300        THRU C099-INGEST-LOOP-EX                                          
018400        UNTIL WS-C-MAIN-EOF-IN = "Y".                                     
018500     PERFORM D000-CLOSE-PASS-1-FILES                                      
018600        THRU D099-CLOSE-PASS-1-FILES-EX.                                  
018700     PERFORM E000-OPEN-REPORT-FILES                                       
018800        THRU E099-OPEN-REPORT-FILES-EX.                                   
018900     PERFORM F000-STATS-LOOP                                              
019000        THRU F099-STATS-LOOP-EX                                           
019100        UNTIL WS-C-MAIN-EOF-OUT = "Y".                                    
019200     PERFORM G000-PRINT-REPORT                                            
019300        THRU G099-PRINT-REPORT-EX.                                        
019400     PERFORM Z000-END-PROGRAM-ROUTINE                                     
019500        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
019600     GOBACK.                                                              
019700 EJECT                                                                    
019800*---------------------------------------------------------------*         
019900* PASS 1 - INGEST / VALIDATE / DETECT / STORE.                            
020000*---------------------------------------------------------------*         
020100 A000-OPEN-FILES.                                                         
020200*---------------------------------------------------------------*         
020300     OPEN INPUT GBDVIN.                                                   
020400     IF NOT WK-C-SUCCESSFUL                                               
020500        DISPLAY "GBDMAIN - GBDVIN OPEN ERROR " WK-C-FILE-STATUS           
020600        GO TO Y900-ABNORMAL-TERMINATION                                   
020700     END-IF.                                                              
020800 A099-OPEN-FILES-EX.                                                      
020900     EXIT.                                                                
021000                                                                          
021100*---------------------------------------------------------------*         
021200 B000-COMPUTE-RUN-TIMESTAMP.                                              
021300*---------------------------------------------------------------*         
021400*                        ONE RUN TIMESTAMP FOR EVERY RECORD IN THI        
021500*                        RUN - SEE GBD0076.  DATE/TIME COME FROM T        
021600*                        SYSTEM CLOCK AT JOB START, SAME ACCEPT FR        
021700*                        DATE IDIOM USED ELSEWHERE IN THIS SHOP.          
021800     ACCEPT WK-D-MAIN-SYSDATE FROM DATE.                                  
021900     ACCEPT WK-D-MAIN-SYSTIME FROM TIME.                                  
022000*                        GBD0032 - Y2K - CENTURY IS ASSUMED "20" F        
022100*                        ANY 2-DIGIT YEAR FROM THE SYSTEM CLOCK. T        
022200*                        RUNS ONLY UNTIL 2099 - ACCEPTABLE FOR THI        
022300*                        PROJECT'S EXPECTED LIFE.                         
022400     MOVE "20"                 TO WK-D-MAIN-RD-YEAR(1:2).                 
022500     MOVE WK-D-MAIN-SD-YY      TO WK-D-MAIN-RD-YEAR(3:2).                 
022600     MOVE WK-D-MAIN-SD-MM      TO WK-D-MAIN-RD-MONTH.                     
022700     MOVE WK-D-MAIN-SD-DD      TO WK-D-MAIN-RD-DAY.                       
022800     MOVE WK-D-MAIN-ST-HH      TO WK-D-MAIN-RD-HOUR.                      
022900     MOVE WK-D-MAIN-ST-MIN     TO WK-D-MAIN-RD-MINUTE.                    
023000     MOVE WK-D-MAIN-ST-SEC     TO WK-D-MAIN-RD-SECOND.                    
023100     MOVE WK-D-MAIN-RD-YEAR    TO WK-GBD-EPOCL-I-YEAR.                    
023200     MOVE WK-D-MAIN-RD-MONTH   TO WK-GBD-EPOCL-I-MONTH.                   
023300     MOVE WK-D-MAIN-RD-DAY     TO WK-GBD-EPOCL-I-DAY.                     
023400     MOVE WK-D-MAIN-RD-HOUR    TO WK-GBD-EPOCL-I-HOUR.                    
023500     MOVE WK-D-MAIN-RD-MINUTE  TO WK-GBD-EPOCL-I-MINUTE.                  
023600     MOVE WK-D-MAIN-RD-SECOND  TO WK-GBD-EPOCL-I-SECOND.                  
023700     CALL "GBDEPOC" USING WK-GBD-EPOCL.                                   
023800     MOVE WK-GBD-EPOCL-O-EPOCH-SECS TO WK-N-MAIN-RUN-TS.                  
023900 B099-COMPUTE-RUN-TIMESTAMP-EX.                                           
024000     EXIT.                                                                
024100                                                                          
024200*---------------------------------------------------------------*         
024300 C000-INGEST-LOOP.                                                        
024400*---------------------------------------------------------------*         
024500     READ GBDVIN                                                          
024600        AT END                                                            
024700           MOVE "Y" TO WS-C-MAIN-EOF-IN                                   
024800           GO TO C099-INGEST-LOOP-EX                                      
024900     END-READ.                                                            
025000     PERFORM C100-VALIDATE-RECORD                                         
025100        THRU C199-VALIDATE-RECORD-EX.                                     
025200     IF WS-C-MAIN-REC-VALID = "N"                                         
025300        ADD 1 TO WK-N-MAIN-REJECT-PASS1                                   
025400        GO TO C099-INGEST-LOOP-EX                                         
025500     END-IF.                                                              
025600     PERFORM C200-DETECT-RECORD                                           
025700        THRU C299-DETECT-RECORD-EX.                                       
025800     PERFORM C300-STORE-RECORD                                            
025900        THRU C399-STORE-RECORD-EX.                                        
026000 C099-INGEST-LOOP-EX.                                                     
026100     EXIT.                                                                
026200                                                                          
026300*---------------------------------------------------------------*         
026400 C100-VALIDATE-RECORD.                                                    
026500*---------------------------------------------------------------*         
026600*                        GBD0087 - RAW FEED BYTES ARE TESTED FOR          
026700*                        NUMERIC CONTENT BEFORE THE MOVE SO A             
026800*                        CORRUPTED LATITUDE/LONGITUDE CAN ACTUALLY        
026900*                        REACH GBDVAL'S "N" BRANCH AND BE REJECTED        
027000     MOVE GBDVIN-LATITUDE   TO WK-GBD-VALL-I-LATITUDE.                    
027100     MOVE GBDVIN-LONGITUDE  TO WK-GBD-VALL-I-LONGITUDE.                   
027200     IF GBDVIN-LATITUDE NOT NUMERIC                                       
027300        MOVE "N"            TO WK-GBD-VALL-I-LAT-NUMERIC                  
027400     ELSE                                                                 
027500        MOVE "Y"            TO WK-GBD-VALL-I-LAT-NUMERIC                  
027600     END-IF.                                                              
027700     IF GBDVIN-LONGITUDE NOT NUMERIC                                      
027800        MOVE "N"            TO WK-GBD-VALL-I-LON-NUMERIC                  
027900     ELSE                                                                 
028000        MOVE "Y"            TO WK-GBD-VALL-I-LON-NUMERIC                  
028100     END-IF.                                                              
028200     CALL "GBDVAL" USING WK-GBD-VALL.                                     
028300     MOVE WK-GBD-VALL-O-VALID TO WS-C-MAIN-REC-VALID.                     
028400 C199-VALIDATE-RECORD-EX.                                                 
028500     EXIT.                                                                
028600                                                                          
028700*---------------------------------------------------------------*         
028800 C200-DETECT-RECORD.                                                      
028900*---------------------------------------------------------------*         
029000     MOVE GBDVIN-VEHICLE-ID    TO WK-GBD-DETL-I-VEHICLE-ID.               
029100     MOVE GBDVIN-LATITUDE      TO WK-GBD-DETL-I-LATITUDE.                 
029200     MOVE GBDVIN-LONGITUDE     TO WK-GBD-DETL-I-LONGITUDE.                
029300     MOVE GBDVIN-SPEED         TO WK-GBD-DETL-I-SPEED.                    
029400     MOVE GBDVIN-REPORT-TS     TO WK-GBD-DETL-I-REPORT-TS.                
029500     MOVE WK-N-MAIN-RUN-TS     TO WK-GBD-DETL-I-RUN-TS.                   
029600     CALL "GBDDET" USING WK-GBD-DETL.                                     
029700 C299-DETECT-RECORD-EX.                                                   
029800     EXIT.                                                                
029900                                                                          
030000*---------------------------------------------------------------*         
030100 C300-STORE-RECORD.                                                       
030200*---------------------------------------------------------------*         
030300     MOVE "WRIT"                 TO WK-GBD-STGL-FUNCTION.                 
030400     MOVE WK-N-MAIN-RUN-TS       TO WK-GBD-STGL-RUN-TS.                   
030500     MOVE GBDVIN-VEHICLE-ID      TO WK-GBD-STGL-VEHICLE-ID.               
030600     MOVE GBDVIN-ROUTE-ID        TO WK-GBD-STGL-ROUTE-ID.                 
030700     MOVE GBDVIN-TRIP-ID         TO WK-GBD-STGL-TRIP-ID.                  
030800     MOVE GBDVIN-LATITUDE        TO WK-GBD-STGL-LATITUDE.                 
030900     MOVE GBDVIN-LONGITUDE       TO WK-GBD-STGL-LONGITUDE.                
031000     MOVE GBDVIN-SPEED           TO WK-GBD-STGL-SPEED.                    
031100     MOVE GBDVIN-BEARING         TO WK-GBD-STGL-BEARING.                  
031200     MOVE GBDVIN-REPORT-TS       TO WK-GBD-STGL-REPORT-TS.                
031300     MOVE WK-GBD-DETL-O-GHOST-SCORE      TO WK-GBD-STGL-GHOST-SCOR        
031400     MOVE WK-GBD-DETL-O-IS-GHOST         TO WK-GBD-STGL-IS-GHOST.         
031500     MOVE WK-GBD-DETL-O-RULE-STALE       TO WK-GBD-STGL-RULE-STALE        
031600     MOVE WK-GBD-DETL-O-RULE-STATIONARY  TO                               
031700          WK-GBD-STGL-RULE-STATIONARY.                                    
031800     MOVE WK-GBD-DETL-O-RULE-OFFROUTE    TO                               
031900          WK-GBD-STGL-RULE-OFFROUTE.                                      
032000     MOVE WK-GBD-DETL-O-RULE-SPEEDANOM   TO                               
032100          WK-GBD-STGL-RULE-SPEEDANOM.                                     
032200     CALL "GBDSTG" USING WK-GBD-STGL.                                     
032300     IF WK-GBD-STGL-RETURN-CODE NOT = "00"                                
032400        DISPLAY "GBDMAIN - GBDSTG RETURN CODE "                           
032500                WK-GBD-STGL-RETURN-CODE                                   
032600     END-IF.                                                              
032700 C399-STORE-RECORD-EX.                                                    
032800     EXIT.                                                                
032900                                                                          
033000*---------------------------------------------------------------*         
033100 D000-CLOSE-PASS-1-FILES.                                                 
033200*---------------------------------------------------------------*         
033300     MOVE "TERM" TO WK-GBD-STGL-FUNCTION.                                 
033400     CALL "GBDSTG" USING WK-GBD-STGL.                                     
033500     CLOSE GBDVIN.                                                        
033600 D099-CLOSE-PASS-1-FILES-EX.                                              
033700     EXIT.                                                                
033800 EJECT                                                                    
033900*---------------------------------------------------------------*         
034000* PASS 2 - STATS-REPORTER.                                                
034100*---------------------------------------------------------------*         
034200 E000-OPEN-REPORT-FILES.                                                  
034300*---------------------------------------------------------------*         
034400     OPEN INPUT GBDVPOS.                                                  
034500     IF NOT WK-C-SUCCESSFUL                                               
034600        DISPLAY "GBDMAIN - GBDVPOS RE-OPEN ERROR " WK-C-FILE-STATU        
034700        GO TO Y900-ABNORMAL-TERMINATION                                   
034800     END-IF.                                                              
034900     OPEN OUTPUT GBDRPT.                                                  
035000     IF NOT WK-C-SUCCESSFUL                                               
035100        DISPLAY "GBDMAIN - GBDRPT OPEN ERROR " WK-C-FILE-STATUS           
035200        GO TO Y900-ABNORMAL-TERMINATION                                   
035300     END-IF.                                                              
035400 E099-OPEN-REPORT-FILES-EX.                                               
035500     EXIT.                                                                
035600                                                                          
035700*---------------------------------------------------------------*         
035800 F000-STATS-LOOP.                                                         
035900*---------------------------------------------------------------*         
036000     READ GBDVPOS                                                         
036100        AT END                                                            
036200           MOVE "Y" TO WS-C-MAIN-EOF-OUT                                  
036300           GO TO F099-STATS-LOOP-EX                                       
036400     END-READ.                                                            
036500     PERFORM F100-VALIDATE-RECORD                                         
036600        THRU F199-VALIDATE-RECORD-EX.                                     
036700     IF WS-C-MAIN-REC-VALID = "N"                                         
036800        ADD 1 TO WK-N-MAIN-REJECT-PASS2                                   
036900        GO TO F099-STATS-LOOP-EX                                          
037000     END-IF.                                                              
037100     ADD 1 TO WK-N-MAIN-TOTAL.                                            
037200     PERFORM F200-CLASSIFY-RECORD                                         
037300        THRU F299-CLASSIFY-RECORD-EX.                                     
037400 F099-STATS-LOOP-EX.                                                      
037500     EXIT.                                                                
037600                                                                          
037700*---------------------------------------------------------------*         
037800 F100-VALIDATE-RECORD.                                                    
037900*---------------------------------------------------------------*         
038000*                        SAME COORDINATE TEST AS INGESTER-VALIDATI        
038100*                        STATS-REPORTER RULE "INVALID RECORDS EXCL        
038200*                        FROM EVERY COUNT".                               
038300     MOVE GBDVPOS-LATITUDE  TO WK-GBD-VALL-I-LATITUDE.                    
038400     MOVE GBDVPOS-LONGITUDE TO WK-GBD-VALL-I-LONGITUDE.                   
038500     IF GBDVPOS-LATITUDE NOT NUMERIC                                      
038600        MOVE "N"            TO WK-GBD-VALL-I-LAT-NUMERIC                  
038700     ELSE                                                                 
038800        MOVE "Y"            TO WK-GBD-VALL-I-LAT-NUMERIC                  
038900     END-IF.                                                              
039000     IF GBDVPOS-LONGITUDE NOT NUMERIC                                     
039100        MOVE "N"            TO WK-GBD-VALL-I-LON-NUMERIC                  
039200     ELSE                                                                 
039300        MOVE "Y"            TO WK-GBD-VALL-I-LON-NUMERIC                  
039400     END-IF.                                                              
039500     CALL "GBDVAL" USING WK-GBD-VALL.                                     
039600     MOVE WK-GBD-VALL-O-VALID TO WS-C-MAIN-REC-VALID.                     
039700 F199-VALIDATE-RECORD-EX.                                                 
039800     EXIT.                                                                
039900                                                                          
040000*---------------------------------------------------------------*         
040100 F200-CLASSIFY-RECORD.                                                    
040200*---------------------------------------------------------------*         
040300*                        CLASS PRECEDENCE - GHOST BEFORE MONITORIN        
040400*                        BEFORE NORMAL.                                   
040500     IF GBDVPOS-IS-GHOST = "Y"                                            
040600        ADD 1 TO WK-N-MAIN-GHOSTS                                         
040700        IF GBDVPOS-IS-RECURRING = "Y"                                     
040800           ADD 1 TO WK-N-MAIN-RECURRING                                   
040900        END-IF                                                            
041000        PERFORM F250-PRINT-GHOST-LINE                                     
041100           THRU F259-PRINT-GHOST-LINE-EX                                  
041200     ELSE                                                                 
041300        IF GBDVPOS-GHOST-SCORE > ZERO                                     
041400           ADD 1 TO WK-N-MAIN-MONITORING                                  
041500           PERFORM F270-PRINT-MON-LINE                                    
041600              THRU F279-PRINT-MON-LINE-EX                                 
041700        ELSE                                                              
041800           ADD 1 TO WK-N-MAIN-NORMAL                                      
041900        END-IF                                                            
042000     END-IF.                                                              
042100 F299-CLASSIFY-RECORD-EX.                                                 
042200     EXIT.                                                                
042300                                                                          
042400*---------------------------------------------------------------*         
042500 F250-PRINT-GHOST-LINE.                                                   
042600*---------------------------------------------------------------*         
042700     MOVE GBDVPOS-VEHICLE-ID  TO WS-GBD-RPT-GL-VEHICLE-ID.                
042800     MOVE GBDVPOS-GHOST-SCORE TO WS-GBD-RPT-GL-SCORE.                     
042900     MOVE GBDVPOS-LATITUDE    TO WS-GBD-RPT-GL-LATITUDE.                  
043000     MOVE GBDVPOS-LONGITUDE   TO WS-GBD-RPT-GL-LONGITUDE.                 
043100     MOVE GBDVPOS-IS-RECURRING TO WS-GBD-RPT-GL-RECURRING.                
043200     WRITE WK-C-GBDRPT FROM WS-GBD-RPT-GHOST-LINE.                        
043300 F259-PRINT-GHOST-LINE-EX.                                                
043400     EXIT.                                                                
043500                                                                          
043600*---------------------------------------------------------------*         
043700 F270-PRINT-MON-LINE.                                                     
043800*---------------------------------------------------------------*         
043900     MOVE GBDVPOS-VEHICLE-ID  TO WS-GBD-RPT-ML-VEHICLE-ID.                
044000     MOVE GBDVPOS-GHOST-SCORE TO WS-GBD-RPT-ML-SCORE.                     
044100     MOVE GBDVPOS-LATITUDE    TO WS-GBD-RPT-ML-LATITUDE.                  
044200     MOVE GBDVPOS-LONGITUDE   TO WS-GBD-RPT-ML-LONGITUDE.                 
044300     WRITE WK-C-GBDRPT FROM WS-GBD-RPT-MON-LINE.                          
044400 F279-PRINT-MON-LINE-EX.                                                  
044500     EXIT.                                                                
044600 EJECT                                                                    
044700*---------------------------------------------------------------*         
044800 G000-PRINT-REPORT.                                                       
044900*---------------------------------------------------------------*         
045000     MOVE WK-D-MAIN-RD-YEAR   TO WS-GBD-RPT-H2-DATE(1:4).                 
045100     MOVE WK-D-MAIN-RD-MONTH  TO WS-GBD-RPT-H2-DATE(5:2).                 
045200     MOVE WK-D-MAIN-RD-DAY    TO WS-GBD-RPT-H2-DATE(7:2).                 
045300     MOVE WK-D-MAIN-RD-HOUR   TO WS-GBD-RPT-H2-TIME(1:2).                 
045400     MOVE WK-D-MAIN-RD-MINUTE TO WS-GBD-RPT-H2-TIME(3:2).                 
045500     MOVE WK-D-MAIN-RD-SECOND TO WS-GBD-RPT-H2-TIME(5:2).                 
045600     WRITE WK-C-GBDRPT FROM WS-GBD-RPT-HEADING-1                          
045700        AFTER ADVANCING TOP-OF-FORM.                                      
045800     WRITE WK-C-GBDRPT FROM WS-GBD-RPT-HEADING-2                          
045900        AFTER ADVANCING 1 LINE.                                           
046000     WRITE WK-C-GBDRPT FROM WS-GBD-RPT-SECTION-1                          
046100        AFTER ADVANCING 2 LINES.                                          
046200*                        SECTIONS 1 AND 2 ARE PRINTED AS THE RECOR        
046300*                        ARE CLASSIFIED - SEE F200 - SO HERE WE ON        
046400*                        PRINT THE TOTALS BLOCK.                          
046500     PERFORM G100-COMPUTE-PERCENT                                         
046600        THRU G199-COMPUTE-PERCENT-EX.                                     
046700     MOVE WK-N-MAIN-TOTAL       TO WS-GBD-RPT-T1-TOTAL.                   
046800     MOVE WK-N-MAIN-GHOSTS      TO WS-GBD-RPT-T2-GHOSTS.                  
046900     MOVE WK-N-MAIN-RECURRING   TO WS-GBD-RPT-T3-RECURRING.               
047000     MOVE WK-N-MAIN-MONITORING  TO WS-GBD-RPT-T4-MONITORING.              
047100     MOVE WK-N-MAIN-NORMAL      TO WS-GBD-RPT-T5-NORMAL.                  
047200     MOVE WK-N-MAIN-PCT         TO WS-GBD-RPT-T6-PERCENT.                 
047300     COMPUTE WK-N-MAIN-REJECT-PASS1 =                                     
047400             WK-N-MAIN-REJECT-PASS1 + WK-N-MAIN-REJECT-PASS2.             
047500     MOVE WK-N-MAIN-REJECT-PASS1 TO WS-GBD-RPT-T7-REJECTED.               
047600     WRITE WK-C-GBDRPT FROM WS-GBD-RPT-TOTALS-1                           
047700        AFTER ADVANCING 2 LINES.                                          
047800     WRITE WK-C-GBDRPT FROM WS-GBD-RPT-TOTALS-2                           
047900        AFTER ADVANCING 1 LINE.                                           
048000     WRITE WK-C-GBDRPT FROM WS-GBD-RPT-TOTALS-3                           
048100        AFTER ADVANCING 1 LINE.                                           
048200     WRITE WK-C-GBDRPT FROM WS-GBD-RPT-TOTALS-4                           
048300        AFTER ADVANCING 1 LINE.                                           
048400     WRITE WK-C-GBDRPT FROM WS-GBD-RPT-TOTALS-5                           
048500        AFTER ADVANCING 1 LINE.                                           
048600     WRITE WK-C-GBDRPT FROM WS-GBD-RPT-TOTALS-6                           
048700        AFTER ADVANCING 1 LINE.                                           
048800     WRITE WK-C-GBDRPT FROM WS-GBD-RPT-TOTALS-7                           
048900        AFTER ADVANCING 1 LINE.                                           
049000     CLOSE GBDVPOS GBDRPT.                                                
049100 G099-PRINT-REPORT-EX.                                                    
049200     EXIT.                                                                
049300                                                                          
049400*---------------------------------------------------------------*         
049500 G100-COMPUTE-PERCENT.                                                    
049600*---------------------------------------------------------------*         
049700     IF WK-N-MAIN-TOTAL = ZERO                                            
049800        MOVE ZERO TO WK-N-MAIN-PCT                                        
049900     ELSE                                                                 
050000        COMPUTE WK-N-MAIN-PCT ROUNDED =                                   
050100              (WK-N-MAIN-GHOSTS / WK-N-MAIN-TOTAL) * 100                  
050200     END-IF.                                                              
050300 G199-COMPUTE-PERCENT-EX.                                                 
050400     EXIT.                                                                
050500 EJECT                                                                    
050600*---------------------------------------------------------------*         
050700 Y900-ABNORMAL-TERMINATION.                                               
050800*---------------------------------------------------------------*         
050900     DISPLAY "GBDMAIN - ABNORMAL TERMINATION - SEE PRIOR MESSAGE".        
051000     PERFORM Z000-END-PROGRAM-ROUTINE                                     
051100        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
051200     GOBACK.                                                              
051300                                                                          
051400*---------------------------------------------------------------*         
051500 Z000-END-PROGRAM-ROUTINE.                                                
051600*---------------------------------------------------------------*         
051700 Z999-END-PROGRAM-ROUTINE-EX.                                             
051800     EXIT.                                                                
