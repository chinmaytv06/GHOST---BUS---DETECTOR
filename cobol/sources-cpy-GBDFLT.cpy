000100 *================================================================        
000200 *  GBDFLT    -  GHOST BUS DETECTION - FLEET POSITION-HISTORY             
000300 *                WORKING-STORAGE TABLE (NOT A FILE)                      
000400 *================================================================        
000500 *  COPIED INTO GBDDET WORKING-STORAGE.  HOLDS, FOR EACH VEHICLE          
000600 *  SEEN SO FAR THIS RUN, ITS LAST 50 POSITIONS (NEWEST FIRST) -          
000700 *  SAME ROLE THE OLD DISPATCH-BOARD RUN-HISTORY TABLE PLAYED FOR         
000800 *  A SHIFT'S WORTH OF VEHICLE LOCATION PUNCHES, JUST KEYED BY            
000900 *  VEHICLE INSTEAD OF BY PUNCH SEQUENCE NUMBER.                          
001000 *----------------------------------------------------------------        
001100 *  AMENDMENT HISTORY                                                     
001200 *----------------------------------------------------------------        
001300 *  GBD0003 - RWEBB   - 14/03/1989 - INITIAL VERSION - 200 VEHICLE        
001400 *                       SLOTS, 50 POSITIONS EACH.                        
001500 *  GBD0052 - HALVEZ   - 03/08/2006 - RAISED VEHICLE TABLE FROM 20        
001600 *                       TO 300 SLOTS - FLEET GROWTH - REQ 6011.          
001700 *----------------------------------------------------------------        
001800     05  WS-GBD-FLEET-TABLE.                                              
001900         10  WS-GBD-FLT-ENTRY        OCCURS 300 TIMES                     
002000                                      INDEXED BY WS-GBD-FLT-IX.           
002100             15  WS-GBD-FLT-VEHICLE-ID   PIC X(20).                       
002200             15  WS-GBD-FLT-HIST-COUNT   PIC S9(04) COMP.                 
002300             15  WS-GBD-FLT-HISTORY      OCCURS 50 TIMES                  
002400                                      INDEXED BY WS-GBD-FLT-HX.           
002500                 20  WS-GBD-FLT-HIST-LAT   PIC S9(03)V9(06).              
002600                 20  WS-GBD-FLT-HIST-LON   PIC S9(03)V9(06).              
002700                 20  WS-GBD-FLT-HIST-TS    PIC 9(10).                     
002800             15  FILLER                  PIC X(04).                       
002900     05  WS-GBD-FLT-VEHICLE-TOTAL     PIC S9(05) COMP VALUE ZERO.         
003000 *                        NUMBER OF DISTINCT VEHICLES SEEN THIS RU        
