000100 *================================================================        
000200 *  GBDCOM    -  GHOST BUS DETECTION - COMMON WORK AREA                   
000300 *================================================================        
000400 *  COPIED INTO "01  WK-C-COMMON." BY EVERY GBD PROGRAM, THE SAME         
000500 *  WAY EVERY OTHER SUITE ON THIS SYSTEM COPIES ITS OWN COMMON            
000600 *  WORK AREA UNDER A WK-C-COMMON GROUP IN EACH MEMBER.                   
000700 *  HOLDS THE FILE-STATUS SWITCH, ITS 88-LEVELS, AND THE RULE             
000800 *  THRESHOLD CONSTANTS SHARED BY GBDMAIN/GBDDET/GBDSTG/GBDHAVN/          
000900 *  GBDSEG/GBDEPOC/GBDVAL SO A SINGLE CHANGE TO A THRESHOLD DOES          
001000 *  NOT HAVE TO BE HUNTED DOWN IN SIX SOURCE MEMBERS.                     
001100 *----------------------------------------------------------------        
001200 *  AMENDMENT HISTORY                                                     
001300 *----------------------------------------------------------------        
001400 *  GBD0001 - RWEBB   - 14/03/1989 - INITIAL VERSION - GHOST BUS          
001500 *                       PROJECT PHASE 1.                                 
001600 *  GBD0014 - LKERN    - 02/11/1991 - ADDED STATIONARY-WINDOW AND         
001700 *                       STATIONARY-RADIUS CONSTANTS - REQ 4471.          
001800 *  GBD0029 - MFENN    - 19/06/1996 - Y2K READINESS REVIEW - NO           
001900 *                       2-DIGIT YEAR FIELDS FOUND IN THIS MEMBER.        
002000 *  GBD0041 - DORTIZ   - 09/02/1999 - Y2K REMEDIATION SIGN-OFF -          
002100 *                       EPOCH-SECOND TIMESTAMPS CONFIRMED Y2K-OK.        
002200 *  GBD0058 - PCHANG   - 27/07/2003 - ADDED OFF-ROUTE-KM THRESHOLD        
002300 *                       CONSTANT, FLAGGED DISABLED - REQ 5892.           
002400 *  GBD0073 - HALVEZ   - 11/05/2009 - ADDED RECURRING-WINDOW-SECS         
002500 *                       AND MIN-RECURRING-FLAGS - REQ 6310.              
002600 *----------------------------------------------------------------        
002700     05  WK-C-FILE-STATUS           PIC X(02).                            
002800         88  WK-C-SUCCESSFUL            VALUE "00" "02".                  
002900         88  WK-C-END-OF-FILE            VALUE "10".                      
003000         88  WK-C-RECORD-NOT-FOUND        VALUE "23" "35" "46".           
003100         88  WK-C-DUPLICATE-KEY           VALUE "22".                     
003200 *----------------------------------------------------------------        
003300 *    GHOST-DETECTION RULE THRESHOLDS - SEE GBD0058 ABOVE FOR             
003400 *    THE OFF-ROUTE SWITCH.                                               
003500 *----------------------------------------------------------------        
003600     05  WK-C-GBD-THRESHOLDS.                                             
003700         10  WK-C-GBD-STALE-SECS       PIC 9(05) COMP-3 VALUE 300.        
003800         10  WK-C-GBD-STALE-PTS        PIC 9(03) COMP-3 VALUE 40.         
003900         10  WK-C-GBD-STATION-WINDOW   PIC 9(05) COMP-3 VALUE 600.        
004000         10  WK-C-GBD-STATION-RADKM    PIC 9(03)V9(06) COMP-3             
004100                                           VALUE 0.05.                    
004200         10  WK-C-GBD-STATION-PTS      PIC 9(03) COMP-3 VALUE 30.         
004300         10  WK-C-GBD-OFFROUTE-KM      PIC 9(03)V9(06) COMP-3             
004400                                           VALUE 0.5.                     
004500         10  WK-C-GBD-OFFROUTE-PTS     PIC 9(03) COMP-3 VALUE 30.         
004600         10  WK-C-GBD-SPEED-HI         PIC S9(03)V9(02) COMP-3            
004700                                           VALUE 80.                      
004800         10  WK-C-GBD-SPEED-PTS        PIC 9(03) COMP-3 VALUE 20.         
004900         10  WK-C-GBD-GHOST-CUTOFF     PIC 9(03) COMP-3 VALUE 50.         
005000         10  WK-C-GBD-SCORE-CAP        PIC 9(03) COMP-3 VALUE 100.        
005100         10  WK-C-GBD-HIST-MAX         PIC 9(03) COMP-3 VALUE 50.         
005200         10  WK-C-GBD-MIN-RECUR-FLAGS  PIC 9(05) COMP-3 VALUE 5.          
005300         10  WK-C-GBD-RECUR-WINDOW     PIC 9(07) COMP-3                   
005400                                           VALUE 604800.                  
005500 *----------------------------------------------------------------        
005600 *    HAVERSINE / COORDINATE CONSTANTS.                                   
005700 *----------------------------------------------------------------        
005800     05  WK-C-GBD-MATH-CONST.                                             
005900         10  WK-C-GBD-EARTH-RADKM      PIC 9(05)V9(03) COMP-3             
006000                                           VALUE 6371.                    
006100         10  WK-C-GBD-PI               PIC 9(01)V9(09) COMP-3             
006200                                           VALUE 3.141592654.             
006300         10  WK-C-GBD-DEG-TO-RAD       PIC 9(01)V9(09) COMP-3             
006400                                           VALUE 0.017453293.             
006500     05  FILLER                        PIC X(10) VALUE SPACES.            
