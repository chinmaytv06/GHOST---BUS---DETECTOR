000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     GBDDET.                                                  
000500 AUTHOR.         TYK.                                                     
000600 INSTALLATION.   GHOST BUS PROJECT - FLEET OPS SYSTEMS.                   
000700 DATE-WRITTEN.   21 MAY 1990.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       UNCLASSIFIED.                                            
001000*                                                                         
001100*DESCRIPTION : RULE ENGINE - CALLED ONCE PER VEHICLE POSITION FROM        
001200*              GBDMAIN PASS 1.  MAINTAINS THE IN-MEMORY FLEET HIST        
001300*              TABLE, THEN APPLIES THE FOUR GHOST-BUS RULES (STALE        
001400*              STATIONARY, OFF-ROUTE, SPEED-ANOMALY), SUMS AND CAP        
001500*              THE SCORE, AND STAMPS THE RESULT.                          
001600*_________________________________________________________________        
001700* HISTORY OF MODIFICATION:                                                
001800*=================================================================        
001900* GBD0020 - RWEBB  - 14/03/1989 - INITIAL VERSION - GHOST BUS PROJ        
002000*                     PHASE 1 - STALE + SPEED-ANOMALY RULES ONLY.         
002100*-----------------------------------------------------------------        
002200* GBD0031 - MFENN  - 03/07/1996 - ADDED STATIONARY RULE AND THE FL        
002300*                     HISTORY TABLE (GBDFLT COPYBOOK) - REQ 4402.         
002400*                     Y2K READINESS REVIEW DONE SAME PASS - TIMEST        
002500*                     ARE 10-DIGIT EPOCH SECONDS, NOT 2-DIGIT YEAR        
002600*                     NO EXPOSURE.                                        
002700*-----------------------------------------------------------------        
002800* GBD0048 - LKERN  - 21/05/2001 - ADDED OFF-ROUTE RULE VIA CALL TO        
002900*                     GBDSEG.  SHIPPED WITH UPSI-0 OFF (RULE DISAB        
003000*                     NO ROUTE SHAPE FILE IN THIS RELEASE) - REQ 5        
003100*-----------------------------------------------------------------        
003200* GBD0081 - PCHANG - 09/02/2010 - MOVED THE HISTORY-SHIFT SUBSCRIP        
003300*                     A STANDALONE 77-LEVEL ITEM PER SHOP STANDARD        
003400*                     NO LOGIC CHANGE - REQ 6322.                         
003500*-----------------------------------------------------------------        
003600* GBD0091 - PCHANG - 16/08/2010 - C200 NOW RESETS WITHIN-RADIUS TO        
003700*                     AT THE TOP OF EVERY SCAN - THE SWITCH WAS NE        
003800*                     BEING RE-ARMED BETWEEN VEHICLES AND ONCE LAT        
003900*                     "N" BY ONE VEHICLE'S SPREAD-OUT HISTORY IT S        
004000*                     "N" FOR EVERY VEHICLE FOR THE REST OF THE RU        
004100*                     REQ 6349.                                           
004200*=================================================================        
004300 EJECT                                                                    
004400**********************                                                    
004500 ENVIRONMENT DIVISION.                                                    
004600**********************                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SOURCE-COMPUTER. IBM-AS400.                                              
004900 OBJECT-COMPUTER. IBM-AS400.                                              
005000 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA                             
005100         UPSI-0 IS UPSI-SWITCH-0                                          
005200         ON STATUS IS U0-ON                                               
005300         OFF STATUS IS U0-OFF.                                            
005400 EJECT                                                                    
005500***************                                                           
005600 DATA DIVISION.                                                           
005700***************                                                           
005800*************************                                                 
005900 WORKING-STORAGE SECTION.                                                 
006000*************************                                                 
006100 01  FILLER                  PIC X(24) VALUE                              
006200        "** PROGRAM GBDDET   **".                                         
006300                                                                          
006400 01  WK-C-COMMON.                                                         
006500        COPY GBDCOM.                                                      
006600        05  FILLER                PIC X(01).                              
006700                                                                          
006800 01  WK-GBD-FLT.                                                          
006900        COPY GBDFLT.                                                      
007000                                                                          
007100 01  WK-N-DET-WORK.                                                       
007200        05  WK-N-DET-SCORE          PIC S9(05) COMP VALUE ZERO.           
007300        05  WK-N-DET-AGE            PIC S9(11) COMP VALUE ZERO.           
007400        05  WK-N-DET-WINDOW-AGE     PIC S9(11) COMP VALUE ZERO.           
007500        05  WK-N-DET-RECENT-COUNT   PIC S9(03) COMP VALUE ZERO.           
007600        05  WK-N-DET-SLOT-IX        PIC S9(05) COMP VALUE ZERO.           
007700        05  WK-N-DET-HIST-IX        PIC S9(03) COMP VALUE ZERO.           
007800        05  FILLER                 PIC X(01).                             
007900 01  WK-N-DET-WORK-ALT REDEFINES WK-N-DET-WORK.                           
008000        05  FILLER                 PIC X(21).                             
008100*                        SCRATCH SHIFT-DOWN SUBSCRIPT FOR THE HIST        
008200*                        SHUFFLE IN B100 - KEPT OFF THIS GROUP, 77        
008300*                        BELOW, PER GBD0081.                              
008400 77  WK-N-DET-SHIFT-IX       PIC S9(03) COMP VALUE ZERO.                  
008500                                                                          
008600 01  WK-N-DET-STATION-WORK.                                               
008700        05  WK-N-DET-FIRST-LAT     PIC S9(03)V9(06) COMP-3.               
008800        05  WK-N-DET-FIRST-LON     PIC S9(03)V9(06) COMP-3.               
008900        05  FILLER                 PIC X(01).                             
009000 01  WK-N-DET-STATION-WORK-ALT REDEFINES WK-N-DET-STATION-WORK.           
009100        05  FILLER                 PIC X(09).                             
009200                                                                          
009300 01  WS-C-DET-FLAGS.                                                      
009400        05  WS-C-DET-SLOT-FOUND    PIC X(01) VALUE "N".                   
009500        05  WS-C-DET-WITHIN-RADIUS PIC X(01) VALUE "Y".                   
009600        05  FILLER                 PIC X(01).                             
009700 01  WS-C-DET-FLAGS-ALT REDEFINES WS-C-DET-FLAGS.                         
009800        05  FILLER                 PIC X(03).                             
009900                                                                          
010000 01  WK-C-DET-DEBUG-LINE           PIC X(30) VALUE SPACES.                
010100                                                                          
010200*****************                                                         
010300 LINKAGE SECTION.                                                         
010400*****************                                                         
010500 COPY GBDDETL.                                                            
010600 COPY GBDHAVNL.                                                           
010700 COPY GBDSEGL.                                                            
010800 EJECT                                                                    
010900*********************************************                             
011000 PROCEDURE DIVISION USING WK-GBD-DETL.                                    
011100*********************************************                             
011200 MAIN-MODULE.                                                             
011300     INITIALIZE WK-GBD-DETL-OUTPUT.                                       
011400     MOVE ZERO TO WK-N-DET-SCORE.                                         
011500     PERFORM A100-FIND-OR-CREATE-SLOT                                     
011600        THRU A199-FIND-OR-CREATE-SLOT-EX.                                 
011700     IF WS-C-DET-SLOT-FOUND = "Y"                                         
011800        PERFORM B100-APPEND-HISTORY THRU B199-APPEND-HISTORY-EX           
011900     END-IF.                                                              
012000     PERFORM C100-STALE-RULE       THRU C199-STALE-RULE-EX.               
012100     PERFORM C200-STATIONARY-RULE  THRU C299-STATIONARY-RULE-EX.          
012200     PERFORM C300-OFFROUTE-RULE    THRU C399-OFFROUTE-RULE-EX.            
012300     PERFORM C400-SPEEDANOM-RULE   THRU C499-SPEEDANOM-RULE-EX.           
012400     PERFORM D100-SCORE-AND-STAMP  THRU D199-SCORE-AND-STAMP-EX.          
012500 GOBACK.                                                                  
012600                                                                          
012700*-----------------------------------------------------------------        
012800*  FIND THE VEHICLE'S FLEET-TABLE SLOT, OR OPEN A NEW ONE.                
012900*-----------------------------------------------------------------        
013000 A100-FIND-OR-CREATE-SLOT.                                                
013100     MOVE "N" TO WS-C-DET-SLOT-FOUND.                                     
013200     SET WK-N-DET-SLOT-IX TO ZERO.                                        
013300     SET WS-GBD-FLT-IX TO 1.                                              
013400     SEARCH WS-GBD-FLT-ENTRY                                              
013500        AT END                                                            
013600           GO TO A150-OPEN-NEW-SLOT                                       
013700        WHEN WS-GBD-FLT-VEHICLE-ID (WS-GBD-FLT-IX)                        
013800               = WK-GBD-DETL-I-VEHICLE-ID                                 
013900           MOVE "Y" TO WS-C-DET-SLOT-FOUND                                
014000           GO TO A199-FIND-OR-CREATE-SLOT-EX                              
014100     END-SEARCH.                                                          
014200 A150-OPEN-NEW-SLOT.                                                      
014300     IF WS-GBD-FLT-VEHICLE-TOTAL < 300                                    
014400        ADD 1 TO WS-GBD-FLT-VEHICLE-TOTAL                                 
014500        SET WS-GBD-FLT-IX TO WS-GBD-FLT-VEHICLE-TOTAL                     
014600        MOVE WK-GBD-DETL-I-VEHICLE-ID                                     
014700           TO WS-GBD-FLT-VEHICLE-ID (WS-GBD-FLT-IX)                       
014800        MOVE ZERO TO WS-GBD-FLT-HIST-COUNT (WS-GBD-FLT-IX)                
014900        MOVE "Y" TO WS-C-DET-SLOT-FOUND                                   
015000     ELSE                                                                 
015100        DISPLAY "GBDDET - FLEET TABLE FULL - VEHICLE NOT TRACKED"         
015200        MOVE "N" TO WS-C-DET-SLOT-FOUND                                   
015300     END-IF.                                                              
015400 A199-FIND-OR-CREATE-SLOT-EX.                                             
015500 EXIT.                                                                    
015600                                                                          
015700*-----------------------------------------------------------------        
015800*  APPEND THE CURRENT POSITION TO HISTORY - NEWEST FIRST,                 
015900*  CAPPED AT 50 ENTRIES PER VEHICLE.                                      
016000*-----------------------------------------------------------------        
016100 B100-APPEND-HISTORY.                                                     
016200     IF WS-GBD-FLT-HIST-COUNT (WS-GBD-FLT-IX) < 50                        
016300        ADD 1 TO WS-GBD-FLT-HIST-COUNT (WS-GBD-FLT-IX)                    
016400     END-IF.                                                              
016500     IF WS-GBD-FLT-HIST-COUNT (WS-GBD-FLT-IX) > 1                         
016600        PERFORM B150-SHIFT-HISTORY-DOWN                                   
016700           VARYING WK-N-DET-SHIFT-IX                                      
016800           FROM WS-GBD-FLT-HIST-COUNT (WS-GBD-FLT-IX) BY -1               
016900           UNTIL WK-N-DET-SHIFT-IX < 2                                    
017000     END-IF.                                                              
017100     MOVE WK-GBD-DETL-I-LATITUDE                                          
017200        TO WS-GBD-FLT-HIST-LAT (WS-GBD-FLT-IX, 1).                        
017300     MOVE WK-GBD-DETL-I-LONGITUDE                                         
017400        TO WS-GBD-FLT-HIST-LON (WS-GBD-FLT-IX, 1).                        
017500     MOVE WK-GBD-DETL-I-REPORT-TS                                         
017600        TO WS-GBD-FLT-HIST-TS (WS-GBD-FLT-IX, 1).                         
017700     GO TO B199-APPEND-HISTORY-EX.                                        
017800 B150-SHIFT-HISTORY-DOWN.                                                 
017900     MOVE WS-GBD-FLT-HIST-LAT (WS-GBD-FLT-IX, WK-N-DET-SHIFT-IX -         
018000        TO WS-GBD-FLT-HIST-LAT (WS-GBD-FLT-IX, WK-N-DET-SHIFT-IX).        
018100     MOVE WS-GBD-FLT-HIST-LON (WS-GBD-FLT-IX, WK-N-DET-SHIFT-IX -         
018200        TO WS-GBD-FLT-HIST-LON (WS-GBD-FLT-IX, WK-N-DET-SHIFT-IX).        
018300     MOVE WS-GBD-FLT-HIST-TS  (WS-GBD-FLT-IX, WK-N-DET-SHIFT-IX -         
018400        TO WS-GBD-FLT-HIST-TS  (WS-GBD-FLT-IX, WK-N-DET-SHIFT-IX).        
018500 B199-APPEND-HISTORY-EX.                                                  
018600 EXIT.                                                                    
018700                                                                          
018800*-----------------------------------------------------------------        
018900*  RULE 1 - STALE (+40) - (RUN-TS - REPORT-TS) > 300 SECONDS.             
019000*-----------------------------------------------------------------        
019100 C100-STALE-RULE.                                                         
019200     MOVE "N" TO WK-GBD-DETL-O-RULE-STALE.                                
019300     COMPUTE WK-N-DET-AGE =                                               
019400        WK-GBD-DETL-I-RUN-TS - WK-GBD-DETL-I-REPORT-TS.                   
019500     IF WK-N-DET-AGE > WK-C-GBD-STALE-SECS                                
019600        MOVE "Y" TO WK-GBD-DETL-O-RULE-STALE                              
019700        ADD WK-C-GBD-STALE-PTS TO WK-N-DET-SCORE                          
019800     END-IF.                                                              
019900 C199-STALE-RULE-EX.                                                      
020000 EXIT.                                                                    
020100                                                                          
020200*-----------------------------------------------------------------        
020300*  RULE 2 - STATIONARY (+30) - 2+ RECENT HISTORY ENTRIES ALL              
020400*  WITHIN 0.05 KM OF THE NEWEST RECENT POSITION.                          
020500*-----------------------------------------------------------------        
020600 C200-STATIONARY-RULE.                                                    
020700     MOVE "N" TO WK-GBD-DETL-O-RULE-STATIONARY.                           
020800     MOVE "Y" TO WS-C-DET-WITHIN-RADIUS.                                  
020900     IF WS-C-DET-SLOT-FOUND NOT = "Y"                                     
021000        GO TO C299-STATIONARY-RULE-EX                                     
021100     END-IF.                                                              
021200     MOVE ZERO TO WK-N-DET-RECENT-COUNT.                                  
021300     MOVE 1 TO WK-N-DET-HIST-IX.                                          
021400 C210-SCAN-RECENT.                                                        
021500     IF WK-N-DET-HIST-IX > WS-GBD-FLT-HIST-COUNT (WS-GBD-FLT-IX)          
021600        GO TO C250-EVALUATE-RECENT                                        
021700     END-IF.                                                              
021800     COMPUTE WK-N-DET-WINDOW-AGE =                                        
021900        WK-GBD-DETL-I-RUN-TS                                              
022000          - WS-GBD-FLT-HIST-TS (WS-GBD-FLT-IX, WK-N-DET-HIST-IX).         
022100     IF WK-N-DET-WINDOW-AGE > WK-C-GBD-STATION-WINDOW                     
022200        GO TO C250-EVALUATE-RECENT                                        
022300     END-IF.                                                              
022400     ADD 1 TO WK-N-DET-RECENT-COUNT.                                      
022500     IF WK-N-DET-RECENT-COUNT = 1                                         
022600        MOVE WS-GBD-FLT-HIST-LAT (WS-GBD-FLT-IX, WK-N-DET-HIST-IX)        
022700           TO WK-N-DET-FIRST-LAT                                          
022800        MOVE WS-GBD-FLT-HIST-LON (WS-GBD-FLT-IX, WK-N-DET-HIST-IX)        
022900           TO WK-N-DET-FIRST-LON                                          
023000     ELSE                                                                 
023100        MOVE WK-N-DET-FIRST-LAT TO WK-GBD-HAVNL-I-LAT1                    
023200        MOVE WK-N-DET-FIRST-LON TO WK-GBD-HAVNL-I-LON1                    
023300        MOVE WS-GBD-FLT-HIST-LAT (WS-GBD-FLT-IX, WK-N-DET-HIST-IX)        
023400           TO WK-GBD-HAVNL-I-LAT2                                         
023500        MOVE WS-GBD-FLT-HIST-LON (WS-GBD-FLT-IX, WK-N-DET-HIST-IX)        
023600           TO WK-GBD-HAVNL-I-LON2                                         
023700        CALL "GBDHAVN" USING WK-GBD-HAVNL                                 
023800        IF WK-GBD-HAVNL-O-DIST-KM > WK-C-GBD-STATION-RADKM                
023900           MOVE "N" TO WS-C-DET-WITHIN-RADIUS                             
024000        END-IF                                                            
024100     END-IF.                                                              
024200     ADD 1 TO WK-N-DET-HIST-IX.                                           
024300     GO TO C210-SCAN-RECENT.                                              
024400 C250-EVALUATE-RECENT.                                                    
024500     IF WK-N-DET-RECENT-COUNT >= 2 AND WS-C-DET-WITHIN-RADIUS = "Y        
024600        MOVE "Y" TO WK-GBD-DETL-O-RULE-STATIONARY                         
024700        ADD WK-C-GBD-STATION-PTS TO WK-N-DET-SCORE                        
024800     END-IF.                                                              
024900 C299-STATIONARY-RULE-EX.                                                 
025000 EXIT.                                                                    
025100                                                                          
025200*-----------------------------------------------------------------        
025300*  RULE 3 - OFF-ROUTE (+30) - MAP-MATCH AGAINST ROUTE SHAPE               
025400*  SEGMENTS.  SHIPPED WITH UPSI-0 OFF - NO ROUTE SHAPES LOADED -          
025500*  ALWAYS 'N' / +0 IN THIS RELEASE, BUT THE CALL IS LEFT IN PLACE         
025600*  SO GBDSEG REMAINS A TESTABLE, CALLABLE PRIMITIVE.                      
025700*-----------------------------------------------------------------        
025800 C300-OFFROUTE-RULE.                                                      
025900     MOVE "N" TO WK-GBD-DETL-O-RULE-OFFROUTE.                             
026000     IF U0-OFF                                                            
026100        GO TO C399-OFFROUTE-RULE-EX                                       
026200     END-IF.                                                              
026300     MOVE WK-GBD-DETL-I-LATITUDE  TO WK-GBD-SEGL-I-PT-LAT.                
026400     MOVE WK-GBD-DETL-I-LONGITUDE TO WK-GBD-SEGL-I-PT-LON.                
026500     CALL "GBDSEG" USING WK-GBD-SEGL.                                     
026600     IF WK-GBD-SEGL-O-DIST-KM > WK-C-GBD-OFFROUTE-KM                      
026700        MOVE "Y" TO WK-GBD-DETL-O-RULE-OFFROUTE                           
026800        ADD WK-C-GBD-OFFROUTE-PTS TO WK-N-DET-SCORE                       
026900     END-IF.                                                              
027000 C399-OFFROUTE-RULE-EX.                                                   
027100 EXIT.                                                                    
027200                                                                          
027300*-----------------------------------------------------------------        
027400*  RULE 4 - SPEED ANOMALY (+20) - SPEED > 80 OR SPEED < 0.                
027500*-----------------------------------------------------------------        
027600 C400-SPEEDANOM-RULE.                                                     
027700     MOVE "N" TO WK-GBD-DETL-O-RULE-SPEEDANOM.                            
027800     IF WK-GBD-DETL-I-SPEED > WK-C-GBD-SPEED-HI                           
027900        OR WK-GBD-DETL-I-SPEED < ZERO                                     
028000        MOVE "Y" TO WK-GBD-DETL-O-RULE-SPEEDANOM                          
028100        ADD WK-C-GBD-SPEED-PTS TO WK-N-DET-SCORE                          
028200     END-IF.                                                              
028300 C499-SPEEDANOM-RULE-EX.                                                  
028400 EXIT.                                                                    
028500                                                                          
028600*-----------------------------------------------------------------        
028700*  CAP THE SCORE, SET IS-GHOST, STAMP THE RESULT.                         
028800*-----------------------------------------------------------------        
028900 D100-SCORE-AND-STAMP.                                                    
029000     IF WK-N-DET-SCORE > WK-C-GBD-SCORE-CAP                               
029100        MOVE WK-C-GBD-SCORE-CAP TO WK-N-DET-SCORE                         
029200     END-IF.                                                              
029300     MOVE WK-N-DET-SCORE TO WK-GBD-DETL-O-GHOST-SCORE.                    
029400     IF WK-N-DET-SCORE > WK-C-GBD-GHOST-CUTOFF                            
029500        MOVE "Y" TO WK-GBD-DETL-O-IS-GHOST                                
029600     ELSE                                                                 
029700        MOVE "N" TO WK-GBD-DETL-O-IS-GHOST                                
029800     END-IF.                                                              
029900 D199-SCORE-AND-STAMP-EX.                                                 
030000 EXIT.                                                                    
