000100 * GBDSEGL.cpybk                                                          
000200 * LINKAGE AREA BETWEEN THE CALLER AND THE GBDSEG POINT-TO-SEGMENT        
000300 * DISTANCE PRIMITIVE (OFF-ROUTE MAP-MATCHING).                           
000400 *----------------------------------------------------------------        
000500 * HISTORY OF MODIFICATION:                                               
000600 * GBD0026 RWEBB 14/03/1989 - INITIAL VERSION - GHOST BUS PROJECT         
000700 *----------------------------------------------------------------        
000800      01 WK-GBD-SEGL.                                                     
000900          05 WK-GBD-SEGL-INPUT.                                           
001000              10 WK-GBD-SEGL-I-PT-LAT    PIC S9(03)V9(09) COMP-3.         
001100              10 WK-GBD-SEGL-I-PT-LON    PIC S9(03)V9(09) COMP-3.         
001200              10 WK-GBD-SEGL-I-SEG-A-LAT PIC S9(03)V9(09) COMP-3.         
001300              10 WK-GBD-SEGL-I-SEG-A-LON PIC S9(03)V9(09) COMP-3.         
001400              10 WK-GBD-SEGL-I-SEG-B-LAT PIC S9(03)V9(09) COMP-3.         
001500              10 WK-GBD-SEGL-I-SEG-B-LON PIC S9(03)V9(09) COMP-3.         
001600          05 WK-GBD-SEGL-OUTPUT.                                          
001700              10 WK-GBD-SEGL-O-DIST-KM   PIC 9(05)V9(06) COMP-3.          
001800 *                        PERPENDICULAR DISTANCE, KILOMETRES              
001900         05 FILLER                   PIC X(01).                           
