000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     GBDEPOC.                                                 
000500 AUTHOR.         RWEBB.                                                   
000600 INSTALLATION.   GHOST BUS PROJECT - FLEET OPS SYSTEMS.                   
000700 DATE-WRITTEN.   14 MAR 1989.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       UNCLASSIFIED.                                            
001000*                                                                         
001100*DESCRIPTION :  THIS ROUTINE CONVERTS A RUN DATE/TIME (YEAR, MONTH        
001200*               DAY, HOUR, MINUTE, SECOND) TO EPOCH SECONDS SINCE         
001300*               01/01/1970, SO GBDMAIN CAN STAMP A SINGLE, CONSIST        
001400*               RUN TIME ON EVERY SCORED RECORD.                          
001500*NOTE        :  NO FUNCTION INTEGER-OF-DATE ON THIS COMPILER - USE        
001600*               THE JULIAN DAY NUMBER FORMULA, INTEGER DIVISION ON        
001700*================================================================*        
001800* HISTORY OF MODIFICATION:                                                
001900*================================================================*        
002000*  GBD0005 - RWEBB   - 14/03/1989 - INITIAL VERSION - GHOST BUS  *        
002100*                       PROJECT PHASE 1.                                  
002200*  GBD0041 - DORTIZ   - 09/02/1999 - Y2K REMEDIATION - INPUT YEAR         
002300*                       WIDENED TO 4 DIGITS (SEE GBDEPOCL) AND            
002400*                       JULIAN-DAY FORMULA RE-VERIFIED PAST 2000.         
002500*                       SIGN-OFF REQ 5644.                                
002600*  GBD0074 - HALVEZ   - 11/05/2009 - NO LONGER READS THE OLD              
002700*                       RUN-DATE PARAMETER FILE - RUN TIME IS NOW         
002800*                       A PURE CALCULATION, NOT A PARAMETER FILE          
002900*                       LOOKUP - REQ 6310.                                
003000*  GBD0086 - PCHANG   - 09/02/2010 - CENTURY-ADJUST SCRATCH FIELD         
003100*                       MOVED TO A STANDALONE 77-LEVEL ITEM PER           
003200*                       SHOP STANDARD - NO LOGIC CHANGE - REQ 6322        
003300*---------------------------------------------------------------*         
003400 EJECT                                                                    
003500**********************                                                    
003600 ENVIRONMENT DIVISION.                                                    
003700**********************                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SOURCE-COMPUTER. IBM-AS400.                                              
004000 OBJECT-COMPUTER. IBM-AS400.                                              
004100 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.                            
004200 EJECT                                                                    
004300***************                                                           
004400 DATA DIVISION.                                                           
004500***************                                                           
004600*************************                                                 
004700 WORKING-STORAGE SECTION.                                                 
004800*************************                                                 
004900 01  FILLER              PIC X(24)  VALUE                                 
005000        "** PROGRAM GBDEPOC  **".                                         
005100                                                                          
005200 01  WK-C-COMMON.                                                         
005300        COPY GBDCOM.                                                      
005400        05  FILLER                 PIC X(01).                             
005500                                                                          
005600 01  WK-N-EPOCH-WORK.                                                     
005700        05  WK-N-Y2                PIC S9(06) COMP VALUE ZERO.            
005800        05  WK-N-M2                PIC S9(03) COMP VALUE ZERO.            
005900        05  WK-N-JDN                PIC S9(09) COMP VALUE ZERO.           
006000        05  WK-N-EPOCH-DAYS         PIC S9(09) COMP VALUE ZERO.           
006100        05  WK-N-EPOCH-SECS         PIC S9(11) COMP VALUE ZERO.           
006200        05  FILLER                  PIC X(01).                            
006300 01  WK-N-EPOCH-WORK-ALT REDEFINES WK-N-EPOCH-WORK.                       
006400        05  FILLER                  PIC X(30).                            
006500*                        JULIAN-DAY CENTURY-ADJUST SCRATCH TERM FO        
006600*                        B000 - KEPT OFF THIS GROUP, 77-LEVEL BELO        
006700*                        PER GBD0086.                                     
006800 77  WK-N-A                 PIC S9(02) COMP VALUE ZERO.                   
006900                                                                          
007000 01  WK-D-DISPLAY-DATE.                                                   
007100        05  WK-D-DISP-YEAR          PIC 9(04).                            
007200        05  WK-D-DISP-MONTH         PIC 9(02).                            
007300        05  WK-D-DISP-DAY           PIC 9(02).                            
007400        05  FILLER                  PIC X(01).                            
007500 01  WK-D-DISPLAY-DATE-ALT REDEFINES WK-D-DISPLAY-DATE.                   
007600        05  WK-D-DISP-ALL           PIC 9(08).                            
007700        05  FILLER                  PIC X(01).                            
007800                                                                          
007900 01  WK-D-DISPLAY-TIME.                                                   
008000        05  WK-D-DISP-HOUR          PIC 9(02).                            
008100        05  WK-D-DISP-MINUTE        PIC 9(02).                            
008200        05  WK-D-DISP-SECOND        PIC 9(02).                            
008300        05  FILLER                  PIC X(01).                            
008400 01  WK-D-DISPLAY-TIME-ALT REDEFINES WK-D-DISPLAY-TIME.                   
008500        05  WK-D-DISPT-ALL          PIC 9(06).                            
008600        05  FILLER                  PIC X(01).                            
008700                                                                          
008800 LINKAGE SECTION.                                                         
008900****************                                                          
009000        COPY GBDEPOCL.                                                    
009100                                                                          
009200 EJECT                                                                    
009300*****************************************                                 
009400 PROCEDURE DIVISION USING WK-GBD-EPOCL.                                   
009500*****************************************                                 
009600 MAIN-MODULE.                                                             
009700     PERFORM A000-MAIN-PROCESSING                                         
009800        THRU A099-MAIN-PROCESSING-EX.                                     
009900 GOBACK.                                                                  
010000 EJECT                                                                    
010100*-----------------------------------------------------------------        
010200 A000-MAIN-PROCESSING.                                                    
010300*-----------------------------------------------------------------        
010400     MOVE WK-GBD-EPOCL-I-YEAR   TO WK-D-DISP-YEAR.                        
010500     MOVE WK-GBD-EPOCL-I-MONTH  TO WK-D-DISP-MONTH.                       
010600     MOVE WK-GBD-EPOCL-I-DAY    TO WK-D-DISP-DAY.                         
010700     MOVE WK-GBD-EPOCL-I-HOUR   TO WK-D-DISP-HOUR.                        
010800     MOVE WK-GBD-EPOCL-I-MINUTE TO WK-D-DISP-MINUTE.                      
010900     MOVE WK-GBD-EPOCL-I-SECOND TO WK-D-DISP-SECOND.                      
011000                                                                          
011100     COMPUTE WK-N-A = (14 - WK-GBD-EPOCL-I-MONTH) / 12.                   
011200     COMPUTE WK-N-Y2 = WK-GBD-EPOCL-I-YEAR + 4800 - WK-N-A.               
011300     COMPUTE WK-N-M2 = WK-GBD-EPOCL-I-MONTH + (12 * WK-N-A) - 3.          
011400     COMPUTE WK-N-JDN =                                                   
011500           WK-GBD-EPOCL-I-DAY                                             
011600         + (((153 * WK-N-M2) + 2) / 5)                                    
011700         + (365 * WK-N-Y2)                                                
011800         + (WK-N-Y2 / 4)                                                  
011900         - (WK-N-Y2 / 100)                                                
012000         + (WK-N-Y2 / 400)                                                
012100         - 32045.                                                         
012200     COMPUTE WK-N-EPOCH-DAYS = WK-N-JDN - 2440588.                        
012300     COMPUTE WK-N-EPOCH-SECS =                                            
012400           (WK-N-EPOCH-DAYS * 86400)                                      
012500         + (WK-GBD-EPOCL-I-HOUR * 3600)                                   
012600         + (WK-GBD-EPOCL-I-MINUTE * 60)                                   
012700         + WK-GBD-EPOCL-I-SECOND.                                         
012800     MOVE WK-N-EPOCH-SECS TO WK-GBD-EPOCL-O-EPOCH-SECS.                   
012900*-----------------------------------------------------------------        
013000 A099-MAIN-PROCESSING-EX.                                                 
013100*-----------------------------------------------------------------        
013200 EXIT.                                                                    
