000100 * GBDRGHM.cpybk                                                          
000200      * AMENDMENT HISTORY:                                                
000300      * GBD0002 - RWEBB  - 14/03/1989 - INITIAL VERSION, 60 BYTES.        
000400      * GBD0033 - MFENN  - 04/09/1996 - GREW RECORD TO 80 BYTES TO        
000500      *                     CARRY IS-RECURRING AND HEADROOM FOR TH        
000600      *                     NEXT PHASE OF THE GHOST BUS PROJECT.          
000700      05 GBDRGHM-RECORD-OLD1  PIC X(60).                                  
000800      *                        GBD0002* SUPERSEDED 04/09/1996 - MF        
000900      05 GBDRGHM-RECORD       PIC X(80).                                  
001000      * I-O FORMAT:GBDRGHMR  FROM FILE GBDRGHM   OF LIBRARY GBDLIB        
001100      * KEYED BY GBDRGHM-VEHICLE-ID - UNIQUE                              
001200      *                                                                   
001300      05 GBDRGHMR  REDEFINES GBDRGHM-RECORD.                              
001400      06 GBDRGHM-VEHICLE-ID       PIC X(20).                              
001500      *                        KEY - VEHICLE IDENTIFIER, UNIQUE           
001600      06 GBDRGHM-TOTAL-FLAGS      PIC 9(05).                              
001700      *                        TIMES FLAGGED AS A GHOST                   
001800      06 GBDRGHM-FIRST-FLAG-TS    PIC 9(10).                              
001900      *                        EPOCH SECS OF FIRST GHOST FLAG, 0=N        
002000      06 GBDRGHM-LAST-FLAG-TS     PIC 9(10).                              
002100      *                        EPOCH SECS OF MOST RECENT GHOST FLA        
002200      06 GBDRGHM-AVG-GHOST-SCORE  PIC 9(03)V9(02) COMP-3.                 
002300      *                        RUNNING AVERAGE SCORE OF GHOST FLAG        
002400      06 GBDRGHM-IS-RECURRING     PIC X(01).                              
002500      *                        'Y' ONCE TOTAL-FLAGS REACHES 5, STI        
002600      06 FILLER                   PIC X(31).                              
002700      *                        RESERVED - GBD0033                         
