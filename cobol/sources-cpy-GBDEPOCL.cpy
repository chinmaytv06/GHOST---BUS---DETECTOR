000100 * GBDEPOCL.cpybk                                                         
000200 * LINKAGE AREA BETWEEN THE CALLER AND THE GBDEPOC DATE/TIME-TO-          
000300 * EPOCH-SECONDS UTILITY.                                                 
000400 *----------------------------------------------------------------        
000500 * HISTORY OF MODIFICATION:                                               
000600 * GBD0027 RWEBB 14/03/1989 - INITIAL VERSION - GHOST BUS PROJECT         
000700 * GBD0041 DORTIZ 09/02/1999 - Y2K REMEDIATION - WK-GBD-EPOCL-I-YE        
000800 * WIDENED FROM A 2-DIGIT TO A 4-DIGIT FIELD - SIGN-OFF REQ 5644          
000900 *----------------------------------------------------------------        
001000      01 WK-GBD-EPOCL.                                                    
001100          05 WK-GBD-EPOCL-INPUT.                                          
001200              10 WK-GBD-EPOCL-I-YEAR    PIC 9(04).                GBD0041 
001300              10 WK-GBD-EPOCL-I-MONTH   PIC 9(02).                        
001400              10 WK-GBD-EPOCL-I-DAY     PIC 9(02).                        
001500              10 WK-GBD-EPOCL-I-HOUR    PIC 9(02).                        
001600              10 WK-GBD-EPOCL-I-MINUTE  PIC 9(02).                        
001700              10 WK-GBD-EPOCL-I-SECOND  PIC 9(02).                        
001800          05 WK-GBD-EPOCL-OUTPUT.                                         
001900              10 WK-GBD-EPOCL-O-EPOCH-SECS  PIC 9(10).                    
002000         05 FILLER                     PIC X(01).                         
