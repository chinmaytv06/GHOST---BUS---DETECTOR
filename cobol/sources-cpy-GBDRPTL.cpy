000100 *================================================================        
000200 *  GBDRPTL   -  GHOST BUS STATISTICS REPORT - PRINT LINE LAYOUTS         
000300 *================================================================        
000400 *  COPIED INTO GBDMAIN WORKING-STORAGE.  80-COLUMN PRINT IMAGE           
000500 *  FOR THE GBD-STATS-REPORT FILE.  NO DDS SOURCE EXISTS FOR THIS         
000600 *  REPORT - LAID OUT BY HAND, SAME AS THE OLD END-OF-SHIFT               
000700 *  DISPATCH SUMMARY PRINT LINES IN THE FLEET OPS SUITE.                  
000800 *----------------------------------------------------------------        
000900 *  AMENDMENT HISTORY                                                     
001000 *----------------------------------------------------------------        
001100 *  GBD0030 - MFENN   - 20/01/1997 - INITIAL VERSION - GHOST BUS          
001200 *                       STATISTICS REPORT, PHASE 2.                      
001300 *  GBD0059 - PCHANG   - 28/07/2003 - WIDENED HEADING DATE/TIME           
001400 *                       FIELDS - Y2K CLEAN-UP CARRIED FORWARD.           
001500 *----------------------------------------------------------------        
001600     05  WS-GBD-RPT-HEADING-1.                                            
001700         10  FILLER                  PIC X(22) VALUE SPACES.              
001800         10  FILLER                  PIC X(21) VALUE                      
001900                 "GHOST BUS STATISTICS".                                  
002000         10  FILLER                  PIC X(37) VALUE SPACES.              
002100     05  WS-GBD-RPT-HEADING-2.                                            
002200         10  FILLER                  PIC X(10) VALUE "RUN DATE: ".        
002300         10  WS-GBD-RPT-H2-DATE      PIC 9(08).                           
002400         10  FILLER                  PIC X(10) VALUE "  TIME:  ".         
002500         10  WS-GBD-RPT-H2-TIME      PIC 9(06).                           
002600         10  FILLER                  PIC X(46) VALUE SPACES.              
002700     05  WS-GBD-RPT-SECTION-1.                                            
002800         10  FILLER                  PIC X(01) VALUE SPACE.               
002900         10  FILLER                  PIC X(30) VALUE                      
003000                 "SECTION 1 - GHOST VEHICLES".                            
003100         10  FILLER                  PIC X(49) VALUE SPACES.              
003200     05  WS-GBD-RPT-SECTION-2.                                            
003300         10  FILLER                  PIC X(01) VALUE SPACE.               
003400         10  FILLER                  PIC X(30) VALUE                      
003500                 "SECTION 2 - MONITORING VEHICLES".                       
003600         10  FILLER                  PIC X(49) VALUE SPACES.              
003700     05  WS-GBD-RPT-GHOST-LINE.                                           
003800         10  WS-GBD-RPT-GL-VEHICLE-ID    PIC X(20).                       
003900         10  FILLER                      PIC X(01) VALUE SPACE.           
004000         10  WS-GBD-RPT-GL-SCORE         PIC ZZ9.                         
004100         10  FILLER                      PIC X(01) VALUE SPACE.           
004200         10  WS-GBD-RPT-GL-LATITUDE      PIC -ZZZ9.999999.                
004300         10  FILLER                      PIC X(01) VALUE SPACE.           
004400         10  WS-GBD-RPT-GL-LONGITUDE     PIC -ZZZ9.999999.                
004500         10  FILLER                      PIC X(01) VALUE SPACE.           
004600         10  WS-GBD-RPT-GL-RECURRING     PIC X(01).                       
004700         10  FILLER                      PIC X(24) VALUE SPACES.          
004800     05  WS-GBD-RPT-MON-LINE.                                             
004900         10  WS-GBD-RPT-ML-VEHICLE-ID    PIC X(20).                       
005000         10  FILLER                      PIC X(01) VALUE SPACE.           
005100         10  WS-GBD-RPT-ML-SCORE         PIC ZZ9.                         
005200         10  FILLER                      PIC X(01) VALUE SPACE.           
005300         10  WS-GBD-RPT-ML-LATITUDE      PIC -ZZZ9.999999.                
005400         10  FILLER                      PIC X(01) VALUE SPACE.           
005500         10  WS-GBD-RPT-ML-LONGITUDE     PIC -ZZZ9.999999.                
005600         10  FILLER                      PIC X(26) VALUE SPACES.          
005700     05  WS-GBD-RPT-TOTALS-1.                                             
005800         10  FILLER                      PIC X(18) VALUE                  
005900                 "TOTAL VEHICLES   ".                                     
006000         10  WS-GBD-RPT-T1-TOTAL         PIC ZZZZ9.                       
006100         10  FILLER                      PIC X(57) VALUE SPACES.          
006200     05  WS-GBD-RPT-TOTALS-2.                                             
006300         10  FILLER                      PIC X(18) VALUE                  
006400                 "GHOST BUSES      ".                                     
006500         10  WS-GBD-RPT-T2-GHOSTS        PIC ZZZZ9.                       
006600         10  FILLER                      PIC X(57) VALUE SPACES.          
006700     05  WS-GBD-RPT-TOTALS-3.                                             
006800         10  FILLER                      PIC X(18) VALUE                  
006900                 "RECURRING GHOSTS ".                                     
007000         10  WS-GBD-RPT-T3-RECURRING     PIC ZZZZ9.                       
007100         10  FILLER                      PIC X(57) VALUE SPACES.          
007200     05  WS-GBD-RPT-TOTALS-4.                                             
007300         10  FILLER                      PIC X(18) VALUE                  
007400                 "MONITORING       ".                                     
007500         10  WS-GBD-RPT-T4-MONITORING    PIC ZZZZ9.                       
007600         10  FILLER                      PIC X(57) VALUE SPACES.          
007700     05  WS-GBD-RPT-TOTALS-5.                                             
007800         10  FILLER                      PIC X(18) VALUE                  
007900                 "NORMAL           ".                                     
008000         10  WS-GBD-RPT-T5-NORMAL        PIC ZZZZ9.                       
008100         10  FILLER                      PIC X(57) VALUE SPACES.          
008200     05  WS-GBD-RPT-TOTALS-6.                                             
008300         10  FILLER                      PIC X(18) VALUE                  
008400                 "GHOST PERCENTAGE ".                                     
008500         10  WS-GBD-RPT-T6-PERCENT       PIC ZZ9.99.                      
008600         10  FILLER                      PIC X(01) VALUE "%".             
008700         10  FILLER                      PIC X(56) VALUE SPACES.          
008800     05  WS-GBD-RPT-TOTALS-7.                                             
008900         10  FILLER                      PIC X(18) VALUE                  
009000                 "REJECTED RECORDS ".                                     
009100         10  WS-GBD-RPT-T7-REJECTED      PIC ZZZZ9.                       
009200         10  FILLER                      PIC X(57) VALUE SPACES.          
