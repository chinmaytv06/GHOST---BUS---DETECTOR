000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     GBDSEG.                                                  
000500 AUTHOR.         LKERN.                                                   
000600 INSTALLATION.   GHOST BUS PROJECT - FLEET OPS SYSTEMS.                   
000700 DATE-WRITTEN.   02 NOV 1991.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       UNCLASSIFIED.                                            
001000*                                                                         
001100*DESCRIPTION : SUBROUTINE - POINT-TO-SEGMENT DISTANCE (MAP-MATCH).        
001200*              PROJECTS A VEHICLE POSITION ONTO A ROUTE-SHAPE             
001300*              SEGMENT IN RADIAN SPACE, CLAMPS THE PROJECTION             
001400*              PARAMETER TO 0-1, AND CALLS GBDHAVN FOR THE                
001500*              HAVERSINE DISTANCE TO THE CLOSEST POINT ON THE             
001600*              SEGMENT.  USED BY GBDDET'S OFF-ROUTE RULE.                 
001700*=================================================================        
001800*                                                                         
001900* HISTORY OF MODIFICATION:                                                
002000*                                                                         
002100*=================================================================        
002200*                                                                         
002300* TAG      DEV     DATE        DESCRIPTION                                
002400*                                                                         
002500*-----------------------------------------------------------------        
002600*                                                                         
002700* GBD0017 - LKERN  - 02/11/1991 - GHOST BUS PROJECT PHASE 1      *        
002800*                    - INITIAL VERSION - PROJECTION/CLAMP/                
002900*                      HAVERSINE-TO-CLOSEST-POINT.                        
003000* GBD0029 - MFENN  - 19/06/1996 - Y2K READINESS REVIEW - NO      *        
003100*                      DATE FIELDS IN THIS MEMBER, NO ACTION.    *        
003200* GBD0068 - HALVEZ  - 02/09/2007 - GUARDED AGAINST A ZERO-LENGTH          
003300*                      SEGMENT (SEG-A = SEG-B) - REQ 6102.                
003400* GBD0085 - PCHANG  - 09/02/2010 - CALL-COUNT MOVED TO A                  
003500*                      STANDALONE 77-LEVEL ITEM PER SHOP STANDARD         
003600*                      - NO LOGIC CHANGE - REQ 6322.                      
003700*-----------------------------------------------------------------        
003800*                                                                         
003900                                                                          
004000 ENVIRONMENT DIVISION.                                                    
004100 CONFIGURATION SECTION.                                                   
004200 SOURCE-COMPUTER. IBM-AS400.                                              
004300 OBJECT-COMPUTER. IBM-AS400.                                              
004400 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.                            
004500                                                                          
004600 DATA DIVISION.                                                           
004700 WORKING-STORAGE SECTION.                                                 
004800 01  FILLER                  PIC X(24) VALUE                              
004900        "** PROGRAM GBDSEG   **".                                         
005000                                                                          
005100 01  WK-C-COMMON.                                                         
005200        COPY GBDCOM.                                                      
005300        05  FILLER                PIC X(01).                              
005400                                                                          
005500 01  WK-N-SEG-WORK.                                                       
005600        05  WK-N-SEG-DX            PIC S9(03)V9(09) COMP-3.               
005700        05  WK-N-SEG-DY            PIC S9(03)V9(09) COMP-3.               
005800        05  WK-N-SEG-PX            PIC S9(03)V9(09) COMP-3.               
005900        05  WK-N-SEG-PY            PIC S9(03)V9(09) COMP-3.               
006000        05  WK-N-SEG-LEN-SQ        PIC S9(05)V9(09) COMP-3.               
006100        05  WK-N-SEG-T             PIC S9(03)V9(09) COMP-3.               
006200        05  WK-N-SEG-PROJ-LAT      PIC S9(03)V9(09) COMP-3.               
006300        05  WK-N-SEG-PROJ-LON      PIC S9(03)V9(09) COMP-3.               
006400        05  FILLER                 PIC X(01).                             
006500 01  WK-N-SEG-WORK-ALT REDEFINES WK-N-SEG-WORK.                           
006600        05  FILLER                 PIC X(65).                             
006700*                        RUN TOTAL OF CALLS TO THIS PRIMITIVE - KE        
006800*                        OFF THE WORK GROUP, 77-LEVEL BELOW, GBD00        
006900 77  WK-N-SEG-CALL-COUNT    PIC S9(05) COMP VALUE ZERO.                   
007000                                                                          
007100 01  WS-C-FLAG.                                                           
007200        05  WS-C-ZERO-LENGTH       PIC X(01) VALUE "N".                   
007300        05  FILLER                 PIC X(01).                             
007400 01  WS-C-FLAG-ALT REDEFINES WS-C-FLAG.                                   
007500        05  FILLER                 PIC X(02).                             
007600                                                                          
007700 01  WK-C-DEBUG-LINE             PIC X(40) VALUE SPACES.                  
007800 01  WK-C-DEBUG-LINE-R REDEFINES WK-C-DEBUG-LINE.                         
007900        05  WK-C-DEBUG-LABEL        PIC X(16).                            
008000        05  WK-C-DEBUG-VALUE        PIC X(24).                            
008100                                                                          
008200 LINKAGE SECTION.                                                         
008300****************                                                          
008400        COPY GBDSEGL.                                                     
008500        COPY GBDHAVNL.                                                    
008600                                                                          
008700 EJECT                                                                    
008800****************************************                                  
008900 PROCEDURE DIVISION USING WK-GBD-SEGL.                                    
009000****************************************                                  
009100 MAIN-MODULE.                                                             
009200     PERFORM A000-PROCESS-CALLED-ROUTINE                                  
009300        THRU A099-PROCESS-CALLED-ROUTINE-EX.                              
009400 GOBACK.                                                                  
009500                                                                          
009600*-----------------------------------------------------------------        
009700*                                                                         
009800 A000-PROCESS-CALLED-ROUTINE.                                             
009900*-----------------------------------------------------------------        
010000*                                                                         
010100     ADD 1 TO WK-N-SEG-CALL-COUNT.                                        
010200     MOVE "N" TO WS-C-ZERO-LENGTH.                                        
010300     SUBTRACT WK-GBD-SEGL-I-SEG-A-LAT FROM WK-GBD-SEGL-I-SEG-B-LAT        
010400        GIVING WK-N-SEG-DY.                                               
010500     SUBTRACT WK-GBD-SEGL-I-SEG-A-LON FROM WK-GBD-SEGL-I-SEG-B-LON        
010600        GIVING WK-N-SEG-DX.                                               
010700     IF WK-N-SEG-DY = ZERO AND WK-N-SEG-DX = ZERO                         
010800        MOVE "Y" TO WS-C-ZERO-LENGTH                                      
010900        MOVE WK-GBD-SEGL-I-SEG-A-LAT TO WK-N-SEG-PROJ-LAT                 
011000        MOVE WK-GBD-SEGL-I-SEG-A-LON TO WK-N-SEG-PROJ-LON                 
011100        GO TO A050-CALL-HAVERSINE                                         
011200     END-IF.                                                              
011300                                                                          
011400     SUBTRACT WK-GBD-SEGL-I-SEG-A-LAT FROM WK-GBD-SEGL-I-PT-LAT           
011500        GIVING WK-N-SEG-PY.                                               
011600     SUBTRACT WK-GBD-SEGL-I-SEG-A-LON FROM WK-GBD-SEGL-I-PT-LON           
011700        GIVING WK-N-SEG-PX.                                               
011800                                                                          
011900     COMPUTE WK-N-SEG-LEN-SQ =                                            
012000        (WK-N-SEG-DY * WK-N-SEG-DY) + (WK-N-SEG-DX * WK-N-SEG-DX).        
012100     COMPUTE WK-N-SEG-T =                                                 
012200        ((WK-N-SEG-PY * WK-N-SEG-DY) + (WK-N-SEG-PX * WK-N-SEG-DX)        
012300           / WK-N-SEG-LEN-SQ.                                             
012400                                                                          
012500     IF WK-N-SEG-T < ZERO                                                 
012600        MOVE ZERO TO WK-N-SEG-T                                           
012700     END-IF.                                                              
012800     IF WK-N-SEG-T > 1                                                    
012900        MOVE 1 TO WK-N-SEG-T                                              
013000     END-IF.                                                              
013100                                                                          
013200     COMPUTE WK-N-SEG-PROJ-LAT =                                          
013300        WK-GBD-SEGL-I-SEG-A-LAT + (WK-N-SEG-T * WK-N-SEG-DY).             
013400     COMPUTE WK-N-SEG-PROJ-LON =                                          
013500        WK-GBD-SEGL-I-SEG-A-LON + (WK-N-SEG-T * WK-N-SEG-DX).             
013600                                                                          
013700 A050-CALL-HAVERSINE.                                                     
013800     MOVE WK-GBD-SEGL-I-PT-LAT TO WK-GBD-HAVNL-I-LAT1.                    
013900     MOVE WK-GBD-SEGL-I-PT-LON TO WK-GBD-HAVNL-I-LON1.                    
014000     MOVE WK-N-SEG-PROJ-LAT    TO WK-GBD-HAVNL-I-LAT2.                    
014100     MOVE WK-N-SEG-PROJ-LON    TO WK-GBD-HAVNL-I-LON2.                    
014200     CALL "GBDHAVN" USING WK-GBD-HAVNL.                                   
014300     MOVE WK-GBD-HAVNL-O-DIST-KM TO WK-GBD-SEGL-O-DIST-KM.                
014400 A099-PROCESS-CALLED-ROUTINE-EX.                                          
014500 EXIT.                                                                    
