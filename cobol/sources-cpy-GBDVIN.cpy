000100* GBDVIN.cpybk                                                            
000200* VEHICLE-POSITIONS-IN - RAW FEED RECORD LAYOUT, LINE SEQUENTIAL.         
000300*-----------------------------------------------------------------        
000400* HISTORY OF MODIFICATION:                                                
000500* GBD0003 RWEBB 20/03/1989 - INITIAL VERSION - GHOST BUS PROJECT          
000600*-----------------------------------------------------------------        
000700     05 GBDVIN-RECORD         PIC X(90).                                  
000800     05 GBDVINR  REDEFINES GBDVIN-RECORD.                                 
000900     06 GBDVIN-VEHICLE-ID       PIC X(20).                                
001000*                        VEHICLE IDENTIFIER - UNIQUE PER BUS              
001100     06 GBDVIN-ROUTE-ID         PIC X(10).                                
001200*                        ROUTE IDENTIFIER - MAY BE BLANK                  
001300     06 GBDVIN-TRIP-ID          PIC X(20).                                
001400*                        TRIP IDENTIFIER - MAY BE BLANK                   
001500     06 GBDVIN-LATITUDE         PIC S9(03)V9(06)                          
001600        SIGN IS LEADING SEPARATE CHARACTER.                               
001700*                        DEGREES, RANGE -90 TO +90                        
001800     06 GBDVIN-LONGITUDE        PIC S9(03)V9(06)                          
001900        SIGN IS LEADING SEPARATE CHARACTER.                               
002000*                        DEGREES, RANGE -180 TO +180                      
002100     06 GBDVIN-SPEED            PIC S9(03)V9(02)                          
002200        SIGN IS LEADING SEPARATE CHARACTER.                               
002300*                        METRES/SEC - NEGATIVE = SENSOR ERROR             
002400     06 GBDVIN-BEARING          PIC 9(03).                                
002500*                        COMPASS BEARING 000-360                          
002600     06 GBDVIN-REPORT-TS        PIC 9(10).                                
002700*                        OBSERVATION TIME - EPOCH SECONDS                 
002800     06 FILLER                  PIC X(01).                                
