000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     GBDSTG.                                                  
000500 AUTHOR.         ACCENTURE.                                               
000600 INSTALLATION.   GHOST BUS PROJECT - FLEET OPS SYSTEMS.                   
000700 DATE-WRITTEN.   24 JAN 1990.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       UNCLASSIFIED.                                            
001000*                                                                         
001100*PROGRAM DESCRIPTION: STORAGE UNIT - CALLED ONCE PER SCORED               
001200*  VEHICLE POSITION FROM GBDMAIN PASS 1.  WRITES THE SCORED               
001300*  RECORD TO GBDVPOS, MAINTAINS THE RECURRING-GHOST MASTER                
001400*  (GBDRGHM) KEYED BY VEHICLE-ID, AND RETURNS WHETHER THE                 
001500*  VEHICLE IS CURRENTLY A RECURRING GHOST.  OWNS BOTH FILES -             
001600*  OPENS THEM ON ITS FIRST CALL, CLOSES THEM ON A "TERM"                  
001700*  FUNCTION CODE FROM GBDMAIN AT THE END OF PASS 1.                       
001800*                                                                         
001900* FUNCTION CODE..... ACTION.............                                  
002000* WRIT.............. WRITE SCORED RECORD, MAINTAIN MASTER.                
002100* TERM.............. CLOSE FILES, NO DATA MOVED.                          
002200*=================================================================        
002300*                                                                         
002400* HISTORY OF MODIFICATION:                                                
002500*=================================================================        
002600*                                                                         
002700*MOD.#     INIT     DATE        DESCRIPTION                               
002800*------    ------   ----------  --------------------------------          
002900*GBD0022 - RWEBB  - 14/03/1989 - INITIAL VERSION - GHOST BUS              
003000*                    PROJECT PHASE 1 - WRITE SCORED RECORD ONLY.          
003100*-----------------------------------------------------------------        
003200*GBD0034 - MFENN  - 04/09/1996 - ADDED RECURRING-GHOST MASTER             
003300*                    MAINTENANCE (GBDRGHM) AND THE RUNNING-AVERAGE        
003400*                    SCORE CALCULATION - REQ 4402.                        
003500*-----------------------------------------------------------------        
003600*GBD0063 - PCHANG - 14/11/2004 - OPEN-ON-FIRST-CALL / TERM-TO-            
003700*                    CLOSE PATTERN ADDED SO GBDMAIN NO LONGER HAS         
003800*                    TO KNOW GBDSTG'S FILE NAMES - REQ 5901.              
003900*-----------------------------------------------------------------        
004000*GBD0082 - PCHANG - 09/02/2010 - FIRST-CALL SWITCH MOVED TO A             
004100*                    STANDALONE 77-LEVEL ITEM PER SHOP STANDARD -         
004200*                    NO LOGIC CHANGE - REQ 6322.                          
004300*-----------------------------------------------------------------        
004400*GBD0089 - PCHANG - 16/08/2010 - GBDRGHM SELECT/FD BROUGHT IN LINE        
004500*                    WITH THE STANDARD INDEXED-FILE SHAPE - RECORD        
004600*                    KEY IS NOW EXTERNALLY-DESCRIBED-KEY AND THE F        
004700*                    CARRIES BOTH THE DDS-ALL-FORMATS RECORD AND T        
004800*                    FLAT WK-C-GBDRGHM-1 RECORD - NO LOGIC CHANGE         
004900*                    REQ 6341.                                            
005000*=================================================================        
005100 EJECT                                                                    
005200**********************                                                    
005300 ENVIRONMENT DIVISION.                                                    
005400**********************                                                    
005500 CONFIGURATION SECTION.                                                   
005600 SOURCE-COMPUTER. IBM-AS400.                                              
005700 OBJECT-COMPUTER. IBM-AS400.                                              
005800 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.                            
005900                                                                          
006000 INPUT-OUTPUT SECTION.                                                    
006100 FILE-CONTROL.                                                            
006200     SELECT GBDVPOS ASSIGN TO DATABASE-GBDVPOS                            
006300            ORGANIZATION IS SEQUENTIAL                                    
006400     FILE STATUS IS WK-C-FILE-STATUS.                                     
006500                                                                          
006600     SELECT GBDRGHM ASSIGN TO DATABASE-GBDRGHM                            
006700            ORGANIZATION IS INDEXED                                       
006800            ACCESS MODE IS DYNAMIC                                        
006900     RECORD KEY IS EXTERNALLY-DESCRIBED-KEY                               
007000     FILE STATUS IS WK-C-FILE-STATUS.                                     
007100 EJECT                                                                    
007200***************                                                           
007300 DATA DIVISION.                                                           
007400***************                                                           
007500 FILE SECTION.                                                            
007600***************                                                           
007700 FD  GBDVPOS                                                              
007800     LABEL RECORDS ARE OMITTED                                            
007900     DATA RECORD IS WK-C-GBDVPOS.                                         
008000 01  WK-C-GBDVPOS.                                                        
008100     COPY GBDVPOS.                                                        
008200                                                                          
008300 FD  GBDRGHM                                                              
008400     LABEL RECORDS ARE OMITTED                                            
008500     DATA RECORD IS WK-C-GBDRGHM.                                         
008600 01  WK-C-GBDRGHM.                                                        
008700     COPY DDS-ALL-FORMATS OF GBDRGHM.                                     
008800 01  WK-C-GBDRGHM-1.                                                      
008900     COPY GBDRGHM.                                                        
009000 EJECT                                                                    
009100*************************                                                 
009200 WORKING-STORAGE SECTION.                                                 
009300*************************                                                 
009400 01  FILLER                  PIC X(24) VALUE                              
009500        "** PROGRAM GBDSTG   **".                                         
009600                                                                          
009700 01  WK-C-COMMON.                                                         
009800        COPY GBDCOM.                                                      
009900        05  FILLER                PIC X(01).                              
010000                                                                          
010100 77  WS-C-STG-FIRST-CALL        PIC X(01) VALUE "Y".                      
010200 01  WS-C-STG-MASTER-FOUND      PIC X(01) VALUE "N".                      
010300                                                                          
010400 01  WK-N-STG-WORK.                                                       
010500        05  WK-N-STG-RECUR-AGE      PIC S9(11) COMP VALUE ZERO.           
010600        05  FILLER                 PIC X(01).                             
010700 01  WK-N-STG-WORK-ALT REDEFINES WK-N-STG-WORK.                           
010800        05  FILLER                 PIC X(06).                             
010900                                                                          
011000 01  WS-C-STG-FLAGS.                                                      
011100        05  WS-C-STG-FLAGS-1        PIC X(01).                            
011200        05  FILLER                 PIC X(01).                             
011300 01  WS-C-STG-FLAGS-ALT REDEFINES WS-C-STG-FLAGS.                         
011400        05  FILLER                 PIC X(02).                             
011500                                                                          
011600 01  WK-C-STG-DEBUG-LINE           PIC X(30) VALUE SPACES.                
011700 01  WK-C-STG-DEBUG-LINE-R REDEFINES WK-C-STG-DEBUG-LINE.                 
011800        05  WK-C-STG-DEBUG-LABEL    PIC X(15).                            
011900        05  WK-C-STG-DEBUG-VALUE    PIC X(15).                            
012000                                                                          
012100*****************                                                         
012200 LINKAGE SECTION.                                                         
012300*****************                                                         
012400 COPY GBDSTGL.                                                            
012500 EJECT                                                                    
012600*********************************************                             
012700 PROCEDURE DIVISION USING WK-GBD-STGL.                                    
012800*********************************************                             
012900 MAIN-MODULE.                                                             
013000     MOVE "00" TO WK-GBD-STGL-RETURN-CODE.                                
013100     EVALUATE WK-GBD-STGL-FUNCTION                                        
013200        WHEN "WRIT"                                                       
013300           PERFORM A000-OPEN-FILES-FIRST-CALL                             
013400              THRU A099-OPEN-FILES-FIRST-CALL-EX                          
013500           PERFORM B000-MAIN-PROCESSING                                   
013600              THRU B999-MAIN-PROCESSING-EX                                
013700        WHEN "TERM"                                                       
013800           PERFORM Z000-END-PROGRAM-ROUTINE                               
013900              THRU Z999-END-PROGRAM-ROUTINE-EX                            
014000        WHEN OTHER                                                        
014100           MOVE "90" TO WK-GBD-STGL-RETURN-CODE                           
014200     END-EVALUATE.                                                        
014300 GOBACK.                                                                  
014400                                                                          
014500*-----------------------------------------------------------------        
014600 A000-OPEN-FILES-FIRST-CALL.                                              
014700*-----------------------------------------------------------------        
014800     IF WS-C-STG-FIRST-CALL = "Y"                                         
014900        OPEN OUTPUT GBDVPOS                                               
015000        IF NOT WK-C-SUCCESSFUL                                            
015100           DISPLAY "GBDSTG - OPEN FILE ERROR - GBDVPOS"                   
015200           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                     
015300           MOVE "90" TO WK-GBD-STGL-RETURN-CODE                           
015400        END-IF                                                            
015500        OPEN I-O GBDRGHM                                                  
015600        IF WK-C-FILE-STATUS = "35"                                        
015700           OPEN OUTPUT GBDRGHM                                            
015800           CLOSE GBDRGHM                                                  
015900           OPEN I-O GBDRGHM                                               
016000        END-IF                                                            
016100        IF NOT WK-C-SUCCESSFUL                                            
016200           DISPLAY "GBDSTG - OPEN FILE ERROR - GBDRGHM"                   
016300           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                     
016400           MOVE "90" TO WK-GBD-STGL-RETURN-CODE                           
016500        END-IF                                                            
016600        MOVE "N" TO WS-C-STG-FIRST-CALL                                   
016700     END-IF.                                                              
016800 A099-OPEN-FILES-FIRST-CALL-EX.                                           
016900 EXIT.                                                                    
017000                                                                          
017100*-----------------------------------------------------------------        
017200 B000-MAIN-PROCESSING.                                                    
017300*-----------------------------------------------------------------        
017400     PERFORM C200-MAINTAIN-MASTER THRU C299-MAINTAIN-MASTER-EX.           
017500     PERFORM C100-WRITE-SCORED-RECORD                                     
017600        THRU C199-WRITE-SCORED-RECORD-EX.                                 
017700 B999-MAIN-PROCESSING-EX.                                                 
017800 EXIT.                                                                    
017900                                                                          
018000*-----------------------------------------------------------------        
018100*  WRITE THE SCORED RECORD - GBDVPOS CARRIES THE FULL VEH-POS-OUT         
018200*  IMAGE, INCLUDING THE IS-RECURRING-GHOST FLAG SET ABOVE US.             
018300*-----------------------------------------------------------------        
018400 C100-WRITE-SCORED-RECORD.                                                
018500     INITIALIZE WK-C-GBDVPOS.                                             
018600     MOVE WK-GBD-STGL-VEHICLE-ID    TO GBDVPOS-VEHICLE-ID.                
018700     MOVE WK-GBD-STGL-ROUTE-ID      TO GBDVPOS-ROUTE-ID.                  
018800     MOVE WK-GBD-STGL-TRIP-ID       TO GBDVPOS-TRIP-ID.                   
018900     MOVE WK-GBD-STGL-LATITUDE      TO GBDVPOS-LATITUDE.                  
019000     MOVE WK-GBD-STGL-LONGITUDE     TO GBDVPOS-LONGITUDE.                 
019100     MOVE WK-GBD-STGL-SPEED         TO GBDVPOS-SPEED.                     
019200     MOVE WK-GBD-STGL-BEARING       TO GBDVPOS-BEARING.                   
019300     MOVE WK-GBD-STGL-REPORT-TS     TO GBDVPOS-REPORT-TS.                 
019400     MOVE WK-GBD-STGL-GHOST-SCORE   TO GBDVPOS-GHOST-SCORE.               
019500     MOVE WK-GBD-STGL-IS-GHOST      TO GBDVPOS-IS-GHOST.                  
019600     MOVE WK-GBD-STGL-RULE-STALE    TO GBDVPOS-RULE-STALE.                
019700     MOVE WK-GBD-STGL-RULE-STATIONARY TO GBDVPOS-RULE-STATIONARY.         
019800     MOVE WK-GBD-STGL-RULE-OFFROUTE TO GBDVPOS-RULE-OFF-ROUTE.            
019900     MOVE WK-GBD-STGL-RULE-SPEEDANOM TO GBDVPOS-RULE-SPEED-ANOM.          
020000     MOVE WK-GBD-STGL-IS-RECURRING  TO GBDVPOS-IS-RECURRING.              
020100     MOVE WK-GBD-STGL-RUN-TS        TO GBDVPOS-DETECT-TS.                 
020200     WRITE WK-C-GBDVPOS.                                                  
020300     IF NOT WK-C-SUCCESSFUL                                               
020400        DISPLAY "GBDSTG - WRITE ERROR - GBDVPOS"                          
020500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
020600        MOVE "90" TO WK-GBD-STGL-RETURN-CODE                              
020700     END-IF.                                                              
020800 C199-WRITE-SCORED-RECORD-EX.                                             
020900 EXIT.                                                                    
021000                                                                          
021100*-----------------------------------------------------------------        
021200*  CREATE-ON-FIRST-SIGHT, UPDATE GHOST STATS, SET THE                     
021300*  CURRENTLY-RECURRING FLAG RETURNED TO GBDMAIN.                          
021400*-----------------------------------------------------------------        
021500 C200-MAINTAIN-MASTER.                                                    
021600     MOVE WK-GBD-STGL-VEHICLE-ID TO GBDRGHM-VEHICLE-ID.                   
021700     READ GBDRGHM KEY IS EXTERNALLY-DESCRIBED-KEY                         
021800        INVALID KEY                                                       
021900           MOVE "N" TO WS-C-STG-MASTER-FOUND                              
022000        NOT INVALID KEY                                                   
022100           MOVE "Y" TO WS-C-STG-MASTER-FOUND                              
022200     END-READ.                                                            
022300     IF WS-C-STG-MASTER-FOUND = "N"                                       
022400        PERFORM C210-INIT-NEW-MASTER THRU C219-INIT-NEW-MASTER-EX         
022500     END-IF.                                                              
022600     IF WK-GBD-STGL-IS-GHOST = "Y"                                        
022700        PERFORM C250-UPDATE-GHOST-STATS                                   
022800           THRU C259-UPDATE-GHOST-STATS-EX                                
022900     END-IF.                                                              
023000     PERFORM C280-CHECK-CURRENTLY-RECURRING                               
023100        THRU C289-CHECK-CURRENTLY-RECURRING-EX.                           
023200     IF WS-C-STG-MASTER-FOUND = "N"                                       
023300        WRITE WK-C-GBDRGHM-1                                              
023400        IF NOT WK-C-SUCCESSFUL                                            
023500           DISPLAY "GBDSTG - WRITE ERROR - GBDRGHM"                       
023600           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                     
023700        END-IF                                                            
023800     ELSE                                                                 
023900        REWRITE WK-C-GBDRGHM-1                                            
024000        IF NOT WK-C-SUCCESSFUL                                            
024100           DISPLAY "GBDSTG - REWRITE ERROR - GBDRGHM"                     
024200           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                     
024300        END-IF                                                            
024400     END-IF.                                                              
024500 C299-MAINTAIN-MASTER-EX.                                                 
024600 EXIT.                                                                    
024700                                                                          
024800 C210-INIT-NEW-MASTER.                                                    
024900     MOVE WK-GBD-STGL-VEHICLE-ID TO GBDRGHM-VEHICLE-ID.                   
025000     MOVE ZERO TO GBDRGHM-TOTAL-FLAGS.                                    
025100     MOVE ZERO TO GBDRGHM-FIRST-FLAG-TS.                                  
025200     MOVE ZERO TO GBDRGHM-LAST-FLAG-TS.                                   
025300     MOVE ZERO TO GBDRGHM-AVG-GHOST-SCORE.                                
025400     MOVE "N" TO GBDRGHM-IS-RECURRING.                                    
025500 C219-INIT-NEW-MASTER-EX.                                                 
025600 EXIT.                                                                    
025700                                                                          
025800 C250-UPDATE-GHOST-STATS.                                                 
025900     IF GBDRGHM-FIRST-FLAG-TS = ZERO                                      
026000        MOVE WK-GBD-STGL-RUN-TS TO GBDRGHM-FIRST-FLAG-TS                  
026100     END-IF.                                                              
026200     MOVE WK-GBD-STGL-RUN-TS TO GBDRGHM-LAST-FLAG-TS.                     
026300     ADD 1 TO GBDRGHM-TOTAL-FLAGS.                                        
026400     IF GBDRGHM-TOTAL-FLAGS = 1                                           
026500        MOVE WK-GBD-STGL-GHOST-SCORE TO GBDRGHM-AVG-GHOST-SCORE           
026600     ELSE                                                                 
026700        COMPUTE GBDRGHM-AVG-GHOST-SCORE ROUNDED =                         
026800           (GBDRGHM-AVG-GHOST-SCORE * (GBDRGHM-TOTAL-FLAGS - 1)           
026900              + WK-GBD-STGL-GHOST-SCORE) / GBDRGHM-TOTAL-FLAGS            
027000     END-IF.                                                              
027100     IF GBDRGHM-TOTAL-FLAGS NOT < WK-C-GBD-MIN-RECUR-FLAGS                
027200        MOVE "Y" TO GBDRGHM-IS-RECURRING                                  
027300     END-IF.                                                              
027400 C259-UPDATE-GHOST-STATS-EX.                                              
027500 EXIT.                                                                    
027600                                                                          
027700 C280-CHECK-CURRENTLY-RECURRING.                                          
027800     MOVE "N" TO WK-GBD-STGL-IS-RECURRING.                                
027900     IF GBDRGHM-IS-RECURRING = "Y"                                        
028000        COMPUTE WK-N-STG-RECUR-AGE =                                      
028100           WK-GBD-STGL-RUN-TS - GBDRGHM-LAST-FLAG-TS                      
028200        IF WK-N-STG-RECUR-AGE NOT > WK-C-GBD-RECUR-WINDOW                 
028300           MOVE "Y" TO WK-GBD-STGL-IS-RECURRING                           
028400        END-IF                                                            
028500     END-IF.                                                              
028600 C289-CHECK-CURRENTLY-RECURRING-EX.                                       
028700 EXIT.                                                                    
028800                                                                          
028900*-----------------------------------------------------------------        
029000 Z000-END-PROGRAM-ROUTINE.                                                
029100*-----------------------------------------------------------------        
029200     IF WS-C-STG-FIRST-CALL = "N"                                         
029300        CLOSE GBDVPOS                                                     
029400        IF NOT WK-C-SUCCESSFUL                                            
029500           DISPLAY "GBDSTG - CLOSE FILE ERROR - GBDVPOS"                  
029600           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                     
029700        END-IF                                                            
029800        CLOSE GBDRGHM                                                     
029900        IF NOT WK-C-SUCCESSFUL                                            
030000           DISPLAY "GBDSTG - CLOSE FILE ERROR - GBDRGHM"                  
030100           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                     
030200        END-IF                                                            
030300     END-IF.                                                              
030400 Z999-END-PROGRAM-ROUTINE-EX.                                             
030500 EXIT.                                                                    
