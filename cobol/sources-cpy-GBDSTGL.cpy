000100 * GBDSTGL.cpybk                                                          
000200 * LINKAGE AREA BETWEEN GBDMAIN AND THE GBDSTG STORAGE SUBPROGRAM.        
000300 *----------------------------------------------------------------        
000400 * HISTORY OF MODIFICATION:                                               
000500 * GBD0021 RWEBB 14/03/1989 - INITIAL VERSION - GHOST BUS PROJECT         
000600 * GBD0063 PCHANG 14/11/2004 - ADDED WK-GBD-STGL-FUNCTION SO A SIN        
000700 * CALL INTERFACE CAN BOTH WRITE A SCORED RECORD AND CLOSE THE FIL        
000800 * AT END OF PASS 1 - REQ 5901                                            
000900 * GBD0075 HALVEZ 02/06/2009 - WIDENED WK-GBD-STGL-RECORD TO CARRY        
001000 * THE WHOLE SCORED-POSITIONS-OUT IMAGE, NOT JUST THE KEY FIELDS -        
001100 * GBDSTG OWNS THE OUTPUT FILE AND NEEDS ALL OF IT TO WRITE THE           
001200 * LINE - REQ 6288                                                        
001300 *----------------------------------------------------------------        
001400      01 WK-GBD-STGL.                                                     
001500          05 WK-GBD-STGL-FUNCTION       PIC X(04).                        
001600 *                        "WRIT" = WRITE SCORED RECORD + MAINTAIN         
001700 *                        MASTER. "TERM" = CLOSE FILES, NO DATA MO        
001800          05 WK-GBD-STGL-RUN-TS         PIC 9(10).                        
001900          05 WK-GBD-STGL-RECORD.                                          
002000              10 WK-GBD-STGL-VEHICLE-ID    PIC X(20).                     
002100              10 WK-GBD-STGL-ROUTE-ID      PIC X(10).                     
002200              10 WK-GBD-STGL-TRIP-ID       PIC X(20).                     
002300              10 WK-GBD-STGL-LATITUDE      PIC S9(03)V9(06)               
002400                 SIGN IS LEADING SEPARATE CHARACTER.                      
002500              10 WK-GBD-STGL-LONGITUDE     PIC S9(03)V9(06)               
002600                 SIGN IS LEADING SEPARATE CHARACTER.                      
002700              10 WK-GBD-STGL-SPEED         PIC S9(03)V9(02)               
002800                 SIGN IS LEADING SEPARATE CHARACTER.                      
002900              10 WK-GBD-STGL-BEARING       PIC 9(03).                     
003000              10 WK-GBD-STGL-REPORT-TS     PIC 9(10).                     
003100              10 WK-GBD-STGL-GHOST-SCORE   PIC 9(03).                     
003200              10 WK-GBD-STGL-IS-GHOST      PIC X(01).                     
003300              10 WK-GBD-STGL-RULE-STALE    PIC X(01).                     
003400              10 WK-GBD-STGL-RULE-STATIONARY PIC X(01).                   
003500              10 WK-GBD-STGL-RULE-OFFROUTE PIC X(01).                     
003600              10 WK-GBD-STGL-RULE-SPEEDANOM PIC X(01).                    
003700          05 WK-GBD-STGL-IS-RECURRING   PIC X(01).                        
003800 *                        RETURNED - CURRENTLY-RECURRING FOR THIS         
003900 *                        PER THE MASTER, AFTER THIS CALL COMPLETE        
004000          05 WK-GBD-STGL-RETURN-CODE    PIC X(02) VALUE "00".             
004100 *                        "00"=OK  "90"=FILE ERROR, SEE DISPLAY           
004200          05 FILLER                    PIC X(01).                         
