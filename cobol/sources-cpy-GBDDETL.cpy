000100 * HISTORY OF MODIFICATION:                                               
000200 * ===============================================================        
000300 * TAG NAME DATE DESCRIPTION                                              
000400 * ---------------------------------------------------------------        
000500 * GBD0019 RWEBB 14/03/1989 - INITIAL VERSION - GHOST BUS PROJECT         
000600 * - LINKAGE BETWEEN GBDMAIN AND THE GBDDET RULE ENGINE                   
000700 * GBD0047 LKERN 21/05/2001 - ADDED RUN-TS TO THE INPUT GROUP SO          
000800 * GBDDET NO LONGER CALLS THE SYSTEM CLOCK ITSELF - REQ 5710              
000900 * ---------------------------------------------------------------        
001000  01 WK-GBD-DETL.                                                         
001100      05 WK-GBD-DETL-INPUT.                                               
001200         10 WK-GBD-DETL-I-VEHICLE-ID    PIC X(20).                        
001300         10 WK-GBD-DETL-I-LATITUDE      PIC S9(03)V9(06)                  
001400            SIGN IS LEADING SEPARATE CHARACTER.                           
001500         10 WK-GBD-DETL-I-LONGITUDE     PIC S9(03)V9(06)                  
001600            SIGN IS LEADING SEPARATE CHARACTER.                           
001700         10 WK-GBD-DETL-I-SPEED         PIC S9(03)V9(02)                  
001800            SIGN IS LEADING SEPARATE CHARACTER.                           
001900         10 WK-GBD-DETL-I-REPORT-TS     PIC 9(10).                        
002000         10 WK-GBD-DETL-I-RUN-TS        PIC 9(10).                GBD0047 
002100      05 WK-GBD-DETL-OUTPUT.                                              
002200         10 WK-GBD-DETL-O-GHOST-SCORE     PIC 9(03).                      
002300         10 WK-GBD-DETL-O-IS-GHOST        PIC X(01).                      
002400         10 WK-GBD-DETL-O-RULE-STALE      PIC X(01).                      
002500         10 WK-GBD-DETL-O-RULE-STATIONARY PIC X(01).                      
002600         10 WK-GBD-DETL-O-RULE-OFFROUTE   PIC X(01).                      
002700         10 WK-GBD-DETL-O-RULE-SPEEDANOM  PIC X(01).                      
002800     05 FILLER                       PIC X(01).                           
