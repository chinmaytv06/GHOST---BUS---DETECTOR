000100 * GBDVALL.cpybk                                                          
000200 * LINKAGE AREA BETWEEN THE CALLER AND THE GBDVAL VALIDATION ROUTI        
000300 *----------------------------------------------------------------        
000400 * HISTORY OF MODIFICATION:                                               
000500 * GBD0024 RWEBB 14/03/1989 - INITIAL VERSION - GHOST BUS PROJECT         
000600 *----------------------------------------------------------------        
000700      01 WK-GBD-VALL.                                                     
000800          05 WK-GBD-VALL-INPUT.                                           
000900              10 WK-GBD-VALL-I-LATITUDE    PIC S9(03)V9(06)               
001000                 SIGN IS LEADING SEPARATE CHARACTER.                      
001100              10 WK-GBD-VALL-I-LONGITUDE   PIC S9(03)V9(06)               
001200                 SIGN IS LEADING SEPARATE CHARACTER.                      
001300              10 WK-GBD-VALL-I-LAT-NUMERIC PIC X(01).                     
001400 *                        "Y"/"N" - SET BY CALLER IF FIELD PARSED         
001500              10 WK-GBD-VALL-I-LON-NUMERIC PIC X(01).                     
001600          05 WK-GBD-VALL-OUTPUT.                                          
001700              10 WK-GBD-VALL-O-VALID       PIC X(01).                     
001800 *                        "Y"/"N" - COORDINATES PASS VALIDATION           
001900         05 FILLER                    PIC X(01).                          
